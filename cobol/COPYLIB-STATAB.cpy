000100*-----------------------------------------------------------*
000200* COPYLIB-STATAB -- FIPS-TO-STATE-ABBREVIATION TABLE AND THE
000300* PER-STATE ACCUMULATORS USED TO ROLL UP COUNTY DEMOGRAPHICS.
000400* THE TABLE IS LOADED BY REDEFINING A LITERAL, NOT BY READING A
000500* FILE -- THE 51 STATES + DC + PUERTO RICO DO NOT CHANGE ENOUGH
000600* TO JUSTIFY A MAINTENANCE FILE.
000700*-----------------------------------------------------------*
000800 01  WS-STATE-TABLE-DATA         PIC X(208)  VALUE
000900     '01AL02AK04AZ05AR06CA08CO09CT10DE11DC12FL13GA15HI16ID'
001000-    '17IL18IN19IA20KS21KY22LA23ME24MD25MA26MI27MN28MS29MO'
001100-    '30MT31NE32NV33NH34NJ35NM36NY37NC38ND39OH40OK41OR42PA'
001200-    '44RI45SC46SD47TN48TX49UT50VT51VA53WA54WV55WI56WY72PR'.
001300 01  ST-FIPS-TABLE REDEFINES WS-STATE-TABLE-DATA.
001400     05  ST-FIPS-ENTRY OCCURS 52 TIMES
001500             ASCENDING KEY IS ST-TAB-FIPS
001600             INDEXED BY ST-TAB-IDX.
001700         10  ST-TAB-FIPS          PIC X(02).
001800         10  ST-TAB-ABBREV        PIC X(02).
001900*-----------------------------------------------------------*
002000* PER-STATE ACCUMULATORS -- SAME 52-ENTRY ORDER AS ST-FIPS-TABLE
002100* SO ST-TAB-IDX FROM A SUCCESSFUL LOOKUP ABOVE ALSO INDEXES IT.
002200*-----------------------------------------------------------*
002300 01  ST-ACCUM-TABLE-AREA.
002400     05  ST-ACCUM-ENTRY OCCURS 52 TIMES
002500             INDEXED BY ST-ACC-IDX.
002600         10  SA-COUNTY-COUNT      PIC 9(05)   USAGE COMP VALUE 0.
002700         10  SA-INCOME-SUM        PIC 9(11)   USAGE COMP VALUE 0.
002800         10  SA-INCOME-CNT        PIC 9(05)   USAGE COMP VALUE 0.
002900         10  SA-AGE-SUM           PIC 9(07)V9 USAGE COMP VALUE 0.
003000         10  SA-AGE-CNT           PIC 9(05)   USAGE COMP VALUE 0.
003100         10  SA-POP-SUM           PIC 9(11)   USAGE COMP VALUE 0.
003200         10  SA-POP-CNT           PIC 9(05)   USAGE COMP VALUE 0.
003300         10  SA-AVG-INCOME        PIC 9(07)   VALUE 0.
003400         10  SA-AVG-AGE           PIC 9(03)V9 VALUE 0.
003500         10  FILLER               PIC X(04).
003600*-----------------------------------------------------------*
003700 01  ST-LOOKUP-WORK-FIELDS.
003800     05  ST-LOOKUP-FIPS           PIC X(02).
003900     05  ST-LOOKUP-ABBREV         PIC X(02).
004000     05  ST-LOOKUP-FOUND-SW       PIC X(01)   VALUE 'N'.
004100         88  ST-LOOKUP-FOUND                  VALUE 'Y'.
004200         88  ST-LOOKUP-NOT-FOUND              VALUE 'N'.
