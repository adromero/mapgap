000100*===============================================================*
000200* PROGRAM NAME:    ACSPROC
000300* ORIGINAL AUTHOR: K. OSEI
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/03/88 K. OSEI         CREATED -- PHASE 2 OF THE COUNTY
000900*                          OPPORTUNITY SCORING RUN.  MERGES THE
001000*                          ACS DEMOGRAPHIC EXTRACT AND THE ACS
001100*                          ECONOMIC EXTRACT INTO ONE COUNTY
001200*                          DEMOGRAPHICS RECORD, KEYED BY FIPS.
001300* 03/14/90 R.T. MALLORY    GEOID ON THE DEMOGRAPHIC EXTRACT IS
001400*                          LONGER THAN THE FIPS CODE -- ADDED THE
001500*                          US-PREFIX SCAN SO THE RIGHT FIVE
001600*                          DIGITS ARE PULLED OUT REGARDLESS OF
001700*                          HOW MANY LEADING CHARACTERS THE CENSUS
001800*                          BUREAU TACKS ON THIS YEAR.
001900* 09/27/93 K. OSEI         ECONOMIC EXTRACT SOMETIMES CARRIES
002000*                          DOLLAR SIGNS AND COMMAS IN THE INCOME
002100*                          COLUMN AND '(X)' FOR SUPPRESSED CELLS
002200*                          -- ADDED NUMERIC SANITATION TO STRIP
002300*                          ANYTHING THAT IS NOT A DIGIT BEFORE
002400*                          THE FIELD IS MOVED TO A NUMERIC ITEM.
002500*                          TICKET CO-114.
002600* 04/02/94 K. OSEI         SANITATION ROUTINE COULD REFERENCE ONE
002700*                          BYTE PAST THE WORK FIELD WHEN THE
002800*                          INPUT WAS ALL NON-DIGITS -- PADDED THE
002900*                          COMBINED WORK AREA TO STOP THE
003000*                          OVERRUN.  TICKET CO-119.
003100* 01/11/96 R.T. MALLORY    COUNTY NAME ON THE DEMOGRAPHIC EXTRACT
003200*                          CARRIES THE STATE NAME AFTER A COMMA
003300*                          (\"ADAMS COUNTY, COLORADO\") -- NAME IS
003400*                          NOW TRUNCATED AT THE COMMA BEFORE IT
003500*                          IS STORED.
003600* 07/22/98 D. PRUITT       YEAR 2000 REVIEW -- NO 2-DIGIT YEAR
003700*                          FIELDS IN THIS PROGRAM.  NO CHANGE
003800*                          REQUIRED, LOGGED FOR THE AUDIT FILE.
003900* 02/11/99 D. PRUITT       Y2K SIGN-OFF. SEE CO-220.
004000* 10/06/01 S. ILIFF        MERGE LOGIC WAS ALWAYS ATTEMPTING A
004100*                          WRITE TO THE SCRATCH FILE EVEN WHEN
004200*                          THE OTHER EXTRACT HAD ALREADY CREATED
004300*                          THE RECORD FOR THIS FIPS -- CHANGED TO
004400*                          REWRITE WHEN THE KEY IS ALREADY ON
004500*                          FILE.  TICKET CO-264.
004600* 11/19/08 K. OSEI         (1) BOTH-EXTRACTS-MISSING RUN WAS
004700*                          SKIPPING THE OUTPUT PASS ENTIRELY --
004800*                          COUNTY-DEMOG-FILE NEVER GOT OPENED SO
004900*                          DOWNSTREAM STEPS FOUND NO FILE AT ALL.
005000*                          NOW FALLS THROUGH TO THE WRITE PASS SO
005100*                          AN EMPTY FILE IS ALWAYS PRODUCED.
005200*                          (2) GEOID SCAN WAS STOPPING AT THE
005300*                          FIRST "US" MARKER INSTEAD OF THE LAST,
005400*                          HAD NO FALLBACK FOR A BARE 5-DIGIT
005500*                          GEOID, AND LEFT THE DEMOGRAPHIC PASS
005600*                          SCANNING WHATEVER WAS LEFT IN THE WORK
005700*                          AREA FROM THE PRIOR RECORD BECAUSE THE
005800*                          GEOID WAS NEVER MOVED IN.  SCAN NOW
005900*                          RUNS RIGHT TO LEFT, A BARE 5-DIGIT ID
006000*                          IS ACCEPTED AS-IS, AND A ROW THAT
006100*                          MATCHES NEITHER FORM IS DROPPED RATHER
006200*                          THAN MERGED UNDER A BLANK KEY.
006300*                          TICKET CO-355.
006400* 11/19/08 K. OSEI         COUNTY-DEMOG OUTPUT NOW CARRIES A RUN
006500*                          DATE AND A PROFILE-COMPLETENESS FLAG
006600*                          SO A COUNTY WITH NO DEMOGRAPHIC ROW
006700*                          CAN BE TOLD APART FROM ONE THAT IS
006800*                          GENUINELY EMPTY.  TICKET CO-356.
006900* 12/03/08 R.T. MALLORY    HOUSEHOLD SIZE WAS BEING READ OFF THE
007000*                          DEMOGRAPHIC EXTRACT AND A POPULATION-
007100*                          GROWTH COLUMN WAS BEING READ THAT THE
007200*                          DEMOGRAPHIC EXTRACT NEVER CARRIES --
007300*                          HOUSEHOLD SIZE MOVED TO THE ECONOMIC
007400*                          EXTRACT WHERE IT ACTUALLY LIVES, AND
007500*                          THE GROWTH COLUMN WAS DROPPED.  COUNTY-
007600*                          DEMOG STILL CARRIES A GROWTH FIELD BUT
007700*                          IT NOW COMES IN AT ZERO, PER THE MASTER
007800*                          FILE SPEC, AND FLOWS UNCHANGED INTO THE
007900*                          SCORING RUN.  TICKET CO-357.
008000* 12/03/08 R.T. MALLORY    SCRATCH RECORD WAS BLANKED WITH A GROUP
008100*                          MOVE SPACES BEFORE EVERY KEYED READ-OR-
008200*                          CREATE, WHICH PACKS SPACE BYTES INTO THE
008300*                          COMP SUBFIELDS INSTEAD OF ZEROS.  A
008400*                          COUNTY CREATED BY ONLY ONE EXTRACT CAME
008500*                          OUT WITH GARBAGE IN THE OTHER EXTRACT'S
008600*                          FIELDS RATHER THAN ZERO.  ALPHANUMERIC
008700*                          AND COMP PORTIONS ARE NOW CLEARED
008800*                          SEPARATELY.  TICKET CO-358.
008900* 12/05/08 R.T. MALLORY    CONTROL TOTALS NEVER REPORTED HOW MANY
009000*                          STATES GOT AN AVERAGE INCOME OR AGE OUT
009100*                          OF THIS RUN, SO A SHRUNKEN EXTRACT (ONE
009200*                          STATE'S ACS FILES MISSING, SAY) COULD
009300*                          SLIP BY UNNOTICED.  COUNTER ADDED, TIED
009400*                          TO THE SAME INCOME-COUNT TEST 3110 USES
009500*                          TO DECIDE WHETHER A STATE AVERAGE IS
009600*                          MEANINGFUL.  TICKET CO-359.
009700*===============================================================*
009800 IDENTIFICATION DIVISION.
009900 PROGRAM-ID.    ACSPROC.
010000 AUTHOR.        K. OSEI.
010100 INSTALLATION.  COBOL DEVELOPMENT CENTER.
010200 DATE-WRITTEN.  08/03/88.
010300 DATE-COMPILED.
010400 SECURITY.      NON-CONFIDENTIAL.
010500*===============================================================*
010600 ENVIRONMENT DIVISION.
010700*---------------------------------------------------------------*
010800 CONFIGURATION SECTION.
010900*---------------------------------------------------------------*
011000 SOURCE-COMPUTER. IBM-3081.
011100 OBJECT-COMPUTER. IBM-3081.
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM.
011400*---------------------------------------------------------------*
011500 INPUT-OUTPUT SECTION.
011600*---------------------------------------------------------------*
011700 FILE-CONTROL.
011800     SELECT ACS-DEMO-FILE       ASSIGN TO ACSDEMO
011900       ORGANIZATION IS LINE SEQUENTIAL
012000       FILE STATUS  IS ACSDEMO-STATUS.
012100*
012200     SELECT ACS-ECON-FILE       ASSIGN TO ACSECON
012300       ORGANIZATION IS LINE SEQUENTIAL
012400       FILE STATUS  IS ACSECON-STATUS.
012500*
012600     SELECT CD-SCRATCH-FILE     ASSIGN TO CDSCRTCH
012700       ORGANIZATION IS INDEXED
012800       ACCESS MODE  IS DYNAMIC
012900       RECORD KEY   IS CDM-FIPS
013000       FILE STATUS  IS CDSCR-STATUS.
013100*
013200     SELECT COUNTY-DEMOG-FILE   ASSIGN TO CNTYDEM
013300       ORGANIZATION IS LINE SEQUENTIAL
013400       FILE STATUS  IS CNTYDEM-STATUS.
013500*===============================================================*
013600 DATA DIVISION.
013700*---------------------------------------------------------------*
013800 FILE SECTION.
013900*---------------------------------------------------------------*
014000 FD  ACS-DEMO-FILE
014100     RECORDING MODE IS F.
014200 01  ACS-DEMO-RECORD.
014300     05  AD-GEOID                 PIC X(15).
014400     05  AD-NAME-RAW              PIC X(50).
014500     05  AD-POPULATION            PIC X(09).
014600     05  AD-MEDIAN-AGE            PIC X(05).
014700     05  FILLER                   PIC X(21).                   CO-357
014800*---------------------------------------------------------------*
014900 FD  ACS-ECON-FILE
015000     RECORDING MODE IS F.
015100 01  ACS-ECON-RECORD.
015200     05  AE-GEOID                 PIC X(15).
015300     05  AE-MEDIAN-INCOME         PIC X(12).
015400     05  AE-HH-SIZE               PIC X(04).                   CO-357
015500     05  FILLER                   PIC X(06).                   CO-357
015600*---------------------------------------------------------------*
015700 FD  CD-SCRATCH-FILE
015800     RECORDING MODE IS F.
015900*    CD-SCRATCH-FILE IS THE INDEXED WORK FILE THE TWO ACS PASSES
016000*    MERGE INTO BY FIPS KEY BEFORE THE STATE ROLLUP AND OUTPUT
016100*    PASSES EVER RUN -- IT NEVER SURVIVES PAST THIS JOB STEP.
016200 01  CD-MERGE-RECORD.
016300     05  CDM-FIPS                 PIC X(05).
016400     05  CDM-NAME                 PIC X(30).
016500     05  CDM-STATE                PIC X(02).
016600     05  CDM-POPULATION           PIC 9(09) USAGE COMP.
016700     05  CDM-MEDIAN-INCOME        PIC 9(07) USAGE COMP.
016800     05  CDM-MEDIAN-AGE           PIC 9(03)V9 USAGE COMP.
016900     05  CDM-HH-SIZE              PIC 9V9 USAGE COMP.
017000     05  CDM-POP-GROWTH           PIC S9(03)V99 USAGE COMP.
017100     05  FILLER                   PIC X(08).
017200*---------------------------------------------------------------*
017300 FD  COUNTY-DEMOG-FILE
017400     RECORDING MODE IS F.
017500     COPY DEMOG.
017600*===============================================================*
017700 WORKING-STORAGE SECTION.
017800*---------------------------------------------------------------*
017900*    NOTFOUND (FILE STATUS '35') IS A VALID OUTCOME FOR EITHER ACS
018000*    EXTRACT -- SEE 0000'S OPENING CHECK -- SINCE A RUN WITH ONE
018100*    EXTRACT MISSING STILL HAS TO PRODUCE SOMETHING FOR THE OTHER.
018200 01  WS-FILE-STATUS-FIELDS.
018300     05  ACSDEMO-STATUS           PIC X(02).
018400         88  ACSDEMO-OK                     VALUE '00'.
018500         88  ACSDEMO-EOF                    VALUE '10'.
018600         88  ACSDEMO-NOTFOUND               VALUE '35'.
018700     05  ACSECON-STATUS           PIC X(02).
018800         88  ACSECON-OK                     VALUE '00'.
018900         88  ACSECON-EOF                    VALUE '10'.
019000         88  ACSECON-NOTFOUND               VALUE '35'.
019100     05  CDSCR-STATUS             PIC X(02).
019200         88  CDSCR-OK                       VALUE '00'.
019300         88  CDSCR-NOTFND                   VALUE '23'.
019400     05  CNTYDEM-STATUS           PIC X(02).
019500         88  CNTYDEM-OK                     VALUE '00'.
019600*---------------------------------------------------------------*
019700*    LOOP-LOCAL SWITCHES -- EACH IS SET AND TESTED WITHIN A SINGLE
019800*    PARAGRAPH'S PERFORM...UNTIL AND DOES NOT CARRY STATE ACROSS
019900*    PARAGRAPHS.
020000 01  WS-SWITCHES-MISC-FIELDS.
020100     05  WS-DEMO-EOF-SW           PIC X(01) VALUE 'N'.
020200         88  WS-DEMO-EOF                    VALUE 'Y'.
020300     05  WS-ECON-EOF-SW           PIC X(01) VALUE 'N'.
020400         88  WS-ECON-EOF                    VALUE 'Y'.
020500     05  WS-SCRATCH-EOF-SW        PIC X(01) VALUE 'N'.
020600         88  WS-SCRATCH-EOF                 VALUE 'Y'.
020700     05  WS-US-FOUND-SW           PIC X(01) VALUE 'N'.
020800         88  WS-US-FOUND                    VALUE 'Y'.
020900     05  WS-COMMA-FOUND-SW        PIC X(01) VALUE 'N'.
021000         88  WS-COMMA-FOUND                 VALUE 'Y'.
021100     05  WS-FIPS-VALID-SW         PIC X(01) VALUE 'N'.           CO-355
021200         88  WS-FIPS-VALID                  VALUE 'Y'.          CO-355
021300*---------------------------------------------------------------*
021400* GEOID-TO-FIPS EXTRACTION WORK AREA -- THE GEOID CARRIES A
021500* VARIABLE-LENGTH GEOGRAPHY PREFIX AHEAD OF THE TWO-LETTER
021600* COUNTRY MARKER.  IF "US" APPEARS, THE FIVE DIGITS AFTER THE    CO-355
021700* LAST "US" PAIR ARE THE FIPS CODE; A FEW ROWS ARRIVE AS A BARE  CO-355
021800* 5-DIGIT FIPS WITH NO PREFIX AT ALL.  IF NEITHER FORM MATCHES   CO-355
021900* THE ROW HAS NO USABLE GEOGRAPHY AND IS SKIPPED.                CO-355
022000*---------------------------------------------------------------*
022100 01  WS-GEOID-WORK                PIC X(15).
022200 01  WS-GEOID-TBL REDEFINES WS-GEOID-WORK.
022300     05  WS-GEOID-CHAR            PIC X(01) OCCURS 15 TIMES.
022400 01  WS-GEOID-SCAN-POS            PIC S9(03) USAGE COMP.
022500 01  WS-EXTRACTED-FIPS            PIC X(05).
022600*---------------------------------------------------------------*
022700* NUMERIC SANITATION WORK AREA -- STRIPS DOLLAR SIGNS, COMMAS,
022800* PARENTHESES AND SPACES OUT OF A RAW EXTRACT FIELD SO ONLY THE
022900* DIGITS REMAIN, THEN ZERO-LEFT-PADS THE RESULT.
023000*---------------------------------------------------------------*
023100 01  WS-SANIT-INPUT               PIC X(12).
023200 01  WS-SANIT-INPUT-TBL REDEFINES WS-SANIT-INPUT.
023300     05  WS-SANIT-IN-CHAR         PIC X(01) OCCURS 12 TIMES.
023400 01  WS-SANIT-SCAN-POS            PIC S9(03) USAGE COMP.
023500 01  WS-SANIT-DIGITS-ONLY         PIC X(12).
023600 01  WS-SANIT-DIGIT-CNT           PIC S9(03) USAGE COMP.
023700*---------------------------------------------------------------*
023800* CO-119 FIX -- THE COMBINED ZERO-PAD/DIGIT WORK AREA IS PADDED
023900* SIX BYTES WIDER THAN THE 12-BYTE SANITATION FIELDS SO THE
024000* RIGHT-JUSTIFY MOVE BELOW CANNOT REFERENCE PAST ITS OWN FIELD
024100* WHEN WS-SANIT-DIGIT-CNT COMES BACK ZERO.
024200*---------------------------------------------------------------*
024300 01  WS-SANIT-PAD-COMBINED        PIC X(18) VALUE SPACES.         CO-119  
024400 01  WS-SANIT-COMBINED-TBL REDEFINES WS-SANIT-PAD-COMBINED.       CO-119  
024500     05  WS-SANIT-PAD-ZONE        PIC X(12).                      CO-119  
024600     05  WS-SANIT-PAD-SPARE       PIC X(06).                      CO-119  
024700 01  WS-SANIT-RESULT              PIC 9(12).                      CO-119  
024800*---------------------------------------------------------------*
024900* NAME CLEAN-UP WORK AREA -- TRUNCATES AT THE FIRST COMMA.
025000*---------------------------------------------------------------*
025100 01  WS-NAME-RAW-WORK             PIC X(50).
025200 01  WS-NAME-RAW-TBL REDEFINES WS-NAME-RAW-WORK.
025300     05  WS-NAME-RAW-CHAR         PIC X(01) OCCURS 50 TIMES.
025400 01  WS-NAME-SCAN-POS             PIC S9(03) USAGE COMP.
025500 01  WS-NAME-CLEAN                PIC X(30).
025600*---------------------------------------------------------------*
025700 01  WS-CURRENT-RECORD-WORK.
025800     05  WS-CUR-FIPS              PIC X(05).
025900     05  WS-CUR-STATE-PFX         PIC X(02).
026000*---------------------------------------------------------------*
026100* ONE DEMOGRAPHIC EXTRACT'S COMPUTED FIELDS -- HELD HERE, NOT IN
026200* CD-MERGE-RECORD, SO THE KEYED READ IN 1550 (WHICH RELOADS
026300* CD-MERGE-RECORD FROM WHATEVER THE ECONOMIC PASS ALREADY WROTE)
026400* CANNOT CLOBBER THEM BEFORE THEY ARE APPLIED.  POPULATION AND    CO-357
026500* AGE ONLY -- HOUSEHOLD SIZE LIVES ON THE ECONOMIC EXTRACT.       CO-357
026600*---------------------------------------------------------------*
026700 01  WS-DEMO-FIELDS-WORK.
026800     05  WS-DEMO-POP              PIC 9(09)      USAGE COMP.
026900     05  WS-DEMO-AGE              PIC 9(03)V9    USAGE COMP.
027000*---------------------------------------------------------------*
027100* ONE ECONOMIC EXTRACT'S COMPUTED FIELDS -- SAME REASON AS         CO-357
027200* WS-DEMO-FIELDS-WORK ABOVE: HELD HERE UNTIL THE MERGE SO A        CO-357
027300* SECOND SANITATION CALL CANNOT OVERWRITE THE FIRST ONE'S          CO-357
027400* RESULT IN WS-SANIT-RESULT BEFORE IT IS APPLIED.                  CO-357
027500*---------------------------------------------------------------*
027600 01  WS-ECON-FIELDS-WORK.                                         CO-357
027700     05  WS-ECON-INCOME           PIC 9(07)      USAGE COMP.      CO-357
027800     05  WS-ECON-HH               PIC 9V9        USAGE COMP.      CO-357
027900*---------------------------------------------------------------*
028000 01  WS-CONTROL-TOTALS.
028100     05  WS-DEMO-READ-CNT         PIC 9(07) USAGE COMP VALUE 0.
028200     05  WS-ECON-READ-CNT         PIC 9(07) USAGE COMP VALUE 0.
028300     05  WS-SCRATCH-WRITE-CNT     PIC 9(05) USAGE COMP VALUE 0.
028400     05  WS-SCRATCH-REWRITE-CNT   PIC 9(05) USAGE COMP VALUE 0.
028500     05  WS-OUTPUT-WRITE-CNT      PIC 9(05) USAGE COMP VALUE 0.
028600     05  WS-TOTAL-WITH-INCOME     PIC 9(05) USAGE COMP VALUE 0.
028700     05  WS-TOTAL-WITH-POP        PIC 9(05) USAGE COMP VALUE 0.
028800     05  WS-STATES-AVERAGED-CNT   PIC 9(03) USAGE COMP VALUE 0.  CO-359
028900*---------------------------------------------------------------*
029000     COPY STATAB.
029100*===============================================================*
029200 PROCEDURE DIVISION.
029300*---------------------------------------------------------------*
029400 0000-MAIN-PROCESSING.
029500*---------------------------------------------------------------*
029600*    CD-SCRATCH-FILE IS OPENED OUTPUT-THEN-CLOSE-THEN-I-O SO THE
029700*    RUN ALWAYS STARTS FROM AN EMPTY INDEXED FILE -- THE TWO ACS
029800*    EXTRACTS MERGE INTO IT BY FIPS KEY BEFORE THE STATE ROLLUP
029900*    AND FINAL OUTPUT PASS EVER TOUCH IT.
030000     OPEN OUTPUT CD-SCRATCH-FILE.
030100     CLOSE CD-SCRATCH-FILE.
030200     OPEN I-O CD-SCRATCH-FILE.
030300     OPEN INPUT ACS-DEMO-FILE.
030400     OPEN INPUT ACS-ECON-FILE.
030500     IF ACSDEMO-NOTFOUND AND ACSECON-NOTFOUND                      CO-355
030600         DISPLAY 'ACSPROC   -- BOTH ACS EXTRACTS MISSING, '         CO-355
030700             'WRITING AN EMPTY DEMOGRAPHICS FILE THIS RUN'          CO-355
030800     END-IF.                                                       CO-355
030900     PERFORM 1500-PROCESS-DEMO-FILE.                                CO-355
031000     PERFORM 2000-PROCESS-ECON-FILE.                                CO-355
031100     PERFORM 3000-ACCUMULATE-STATE-TOTALS.                          CO-355
031200     PERFORM 3100-COMPUTE-AVERAGES-FROM-SUMS.                       CO-355
031300     PERFORM 4000-WRITE-OUTPUT-PASS.                                CO-355
031400     CLOSE ACS-DEMO-FILE.
031500     CLOSE ACS-ECON-FILE.
031600     CLOSE CD-SCRATCH-FILE.
031700     PERFORM 6000-DISPLAY-CONTROL-TOTALS.
031800     GOBACK.
031900*---------------------------------------------------------------*
032000 1500-PROCESS-DEMO-FILE.
032100*---------------------------------------------------------------*
032200*    DEMOGRAPHICS CARRY POPULATION AND MEDIAN AGE -- IF THE
032300*    CENSUS EXTRACT DID NOT ARRIVE THIS RUN, ACSDEMO-OK STAYS
032400*    FALSE AND THIS STEP IS SKIPPED RATHER THAN ABENDING THE JOB.
032500     IF ACSDEMO-OK
032600         PERFORM 1510-READ-DEMO-RECORD
032700         PERFORM 1520-PROCESS-ONE-DEMO-RECORD
032800             UNTIL WS-DEMO-EOF
032900     END-IF.
033000*---------------------------------------------------------------*
033100 1510-READ-DEMO-RECORD.
033200*---------------------------------------------------------------*
033300*    SAME READ-COUNT DISCIPLINE AS CBPPROC -- ONLY REAL RECORDS
033400*    ARE COUNTED, NEVER THE FINAL AT-END READ.
033500     READ ACS-DEMO-FILE
033600         AT END SET WS-DEMO-EOF TO TRUE
033700     END-READ.
033800     IF NOT WS-DEMO-EOF
033900         ADD 1 TO WS-DEMO-READ-CNT
034000     END-IF.
034100*---------------------------------------------------------------*
034200 1520-PROCESS-ONE-DEMO-RECORD.
034300*---------------------------------------------------------------*
034400*    A GEOID THAT WILL NOT RESOLVE TO A FIVE-DIGIT FIPS IS
034500*    DROPPED HERE RATHER THAN MERGED WITH A BLANK KEY -- A BLANK
034600*    KEY WOULD COLLIDE WITH EVERY OTHER UNRESOLVED RECORD IN
034700*    CD-SCRATCH-FILE.
034800     MOVE AD-GEOID TO WS-GEOID-WORK.                                CO-355
034900     PERFORM 2100-EXTRACT-FIPS-FROM-GEOID.
035000     IF WS-FIPS-VALID                                               CO-355
035100         MOVE AD-NAME-RAW TO WS-NAME-RAW-WORK
035200         PERFORM 2300-CLEAN-COUNTY-NAME
035300         MOVE AD-POPULATION TO WS-SANIT-INPUT
035400         PERFORM 2200-SANITIZE-NUMERIC
035500         MOVE WS-SANIT-RESULT   TO WS-DEMO-POP
035600         MOVE AD-MEDIAN-AGE     TO WS-SANIT-INPUT
035700         PERFORM 2200-SANITIZE-NUMERIC
035800         COMPUTE WS-DEMO-AGE = WS-SANIT-RESULT / 10
035900         PERFORM 1550-MERGE-DEMO-INTO-SCRATCH
036000     END-IF.                                                        CO-355
036100     PERFORM 1510-READ-DEMO-RECORD.
036200*---------------------------------------------------------------*
036300 1550-MERGE-DEMO-INTO-SCRATCH.                                    CO-264
036400*---------------------------------------------------------------*
036500     MOVE WS-EXTRACTED-FIPS TO WS-CUR-FIPS.                       CO-264
036600     MOVE SPACES TO CDM-FIPS CDM-NAME CDM-STATE.                  CO-358
036700     MOVE ZERO   TO CDM-POPULATION CDM-MEDIAN-INCOME              CO-358
036800                    CDM-MEDIAN-AGE CDM-HH-SIZE                    CO-358
036900                    CDM-POP-GROWTH.                                CO-358
037000     MOVE WS-CUR-FIPS TO CDM-FIPS.                                CO-264
037100     READ CD-SCRATCH-FILE                                         CO-264  
037200         KEY IS CDM-FIPS                                          CO-264  
037300         INVALID KEY CONTINUE                                     CO-264  
037400     END-READ.                                                    CO-264  
037500     MOVE WS-CUR-FIPS    TO CDM-FIPS.                             CO-264  
037600     MOVE WS-NAME-CLEAN  TO CDM-NAME.                             CO-264  
037700     MOVE WS-DEMO-POP    TO CDM-POPULATION.                       CO-264  
037800     MOVE WS-DEMO-AGE    TO CDM-MEDIAN-AGE.                       CO-264  
037900     IF CDSCR-OK                                                  CO-264  
038000         REWRITE CD-MERGE-RECORD                                  CO-264  
038100         ADD 1 TO WS-SCRATCH-REWRITE-CNT                          CO-264  
038200     ELSE                                                         CO-264  
038300         WRITE CD-MERGE-RECORD                                    CO-264  
038400         ADD 1 TO WS-SCRATCH-WRITE-CNT                            CO-264  
038500     END-IF.                                                      CO-264  
038600*---------------------------------------------------------------*
038700 2000-PROCESS-ECON-FILE.
038800*---------------------------------------------------------------*
038900*    MIRRORS 1500 FOR THE INCOME/HOUSEHOLD-SIZE EXTRACT -- THE
039000*    TWO ACS FILES ARE INDEPENDENT AND EITHER CAN BE MISSING
039100*    WITHOUT STOPPING THE OTHER FROM MERGING.
039200     IF ACSECON-OK
039300         PERFORM 2010-READ-ECON-RECORD
039400         PERFORM 2020-PROCESS-ONE-ECON-RECORD
039500             UNTIL WS-ECON-EOF
039600     END-IF.
039700*---------------------------------------------------------------*
039800 2010-READ-ECON-RECORD.
039900*---------------------------------------------------------------*
040000*    SAME PATTERN AS 1510 -- READ-COUNT CONTROL TOTAL EXCLUDES
040100*    THE AT-END READ.
040200     READ ACS-ECON-FILE
040300         AT END SET WS-ECON-EOF TO TRUE
040400     END-READ.
040500     IF NOT WS-ECON-EOF
040600         ADD 1 TO WS-ECON-READ-CNT
040700     END-IF.
040800*---------------------------------------------------------------*
040900 2020-PROCESS-ONE-ECON-RECORD.
041000*---------------------------------------------------------------*
041100*    INCOME AND HOUSEHOLD SIZE BOTH COME THROUGH THE SAME DIGIT-
041200*    ONLY SANITIZER AS POPULATION AND AGE DID IN 1520 -- ACS
041300*    SHIPS BOTH FIELDS WITH AN IMPLIED DECIMAL THAT HAS TO BE
041400*    DIVIDED BACK OUT.  TICKET CO-357.
041500     MOVE AE-GEOID TO WS-GEOID-WORK.
041600     PERFORM 2100-EXTRACT-FIPS-FROM-GEOID.
041700     IF WS-FIPS-VALID                                               CO-355
041800         MOVE AE-MEDIAN-INCOME TO WS-SANIT-INPUT
041900         PERFORM 2200-SANITIZE-NUMERIC
042000         MOVE WS-SANIT-RESULT  TO WS-ECON-INCOME                    CO-357
042100         MOVE AE-HH-SIZE       TO WS-SANIT-INPUT                    CO-357
042200         PERFORM 2200-SANITIZE-NUMERIC                              CO-357
042300         COMPUTE WS-ECON-HH = WS-SANIT-RESULT / 10                  CO-357
042400         PERFORM 2050-MERGE-ECON-INTO-SCRATCH
042500     END-IF.                                                        CO-355
042600     PERFORM 2010-READ-ECON-RECORD.
042700*---------------------------------------------------------------*
042800 2050-MERGE-ECON-INTO-SCRATCH.                                    CO-264
042900*---------------------------------------------------------------*
043000     MOVE WS-EXTRACTED-FIPS TO WS-CUR-FIPS.                       CO-264
043100     MOVE SPACES TO CDM-FIPS CDM-NAME CDM-STATE.                  CO-358
043200     MOVE ZERO   TO CDM-POPULATION CDM-MEDIAN-INCOME              CO-358
043300                    CDM-MEDIAN-AGE CDM-HH-SIZE                    CO-358
043400                    CDM-POP-GROWTH.                                CO-358
043500     MOVE WS-CUR-FIPS TO CDM-FIPS.                                CO-264
043600     READ CD-SCRATCH-FILE                                         CO-264
043700         KEY IS CDM-FIPS                                          CO-264
043800         INVALID KEY CONTINUE                                     CO-264
043900     END-READ.                                                    CO-264
044000     MOVE WS-CUR-FIPS     TO CDM-FIPS.                            CO-264
044100     MOVE WS-ECON-INCOME  TO CDM-MEDIAN-INCOME.                   CO-357
044200     IF WS-ECON-HH > 0                                             CO-357
044300         MOVE WS-ECON-HH  TO CDM-HH-SIZE                          CO-357
044400     END-IF.                                                       CO-357
044500     IF CDSCR-OK                                                  CO-264
044600         REWRITE CD-MERGE-RECORD                                  CO-264  
044700         ADD 1 TO WS-SCRATCH-REWRITE-CNT                          CO-264  
044800     ELSE                                                         CO-264  
044900         WRITE CD-MERGE-RECORD                                    CO-264  
045000         ADD 1 TO WS-SCRATCH-WRITE-CNT                            CO-264  
045100     END-IF.                                                      CO-264  
045200*---------------------------------------------------------------*
045300 2100-EXTRACT-FIPS-FROM-GEOID.                                     CO-355
045400*---------------------------------------------------------------*
045500     MOVE SPACES TO WS-EXTRACTED-FIPS.
045600     SET WS-FIPS-VALID-SW TO 'N'.                                  CO-355
045700     SET WS-US-FOUND-SW TO 'N'.
045800     MOVE 9 TO WS-GEOID-SCAN-POS.                                  CO-355
045900     PERFORM 2110-SCAN-FOR-US                                      CO-355
046000         UNTIL WS-GEOID-SCAN-POS < 1 OR WS-US-FOUND.                CO-355
046100     IF WS-US-FOUND                                                 CO-355
046200         SET WS-FIPS-VALID TO TRUE                                  CO-355
046300     ELSE                                                           CO-355
046400         IF WS-GEOID-WORK (1:5) IS NUMERIC                          CO-355
046500             MOVE WS-GEOID-WORK (1:5) TO WS-EXTRACTED-FIPS          CO-355
046600             SET WS-FIPS-VALID TO TRUE                              CO-355
046700         END-IF                                                     CO-355
046800     END-IF.                                                        CO-355
046900*---------------------------------------------------------------*
047000 2110-SCAN-FOR-US.                                                  CO-355
047100*---------------------------------------------------------------*
047200     IF WS-GEOID-CHAR (WS-GEOID-SCAN-POS) = 'U'
047300         AND WS-GEOID-CHAR (WS-GEOID-SCAN-POS + 1) = 'S'
047400         MOVE WS-GEOID-WORK (WS-GEOID-SCAN-POS + 2 : 5)
047500             TO WS-EXTRACTED-FIPS
047600         SET WS-US-FOUND TO TRUE
047700     ELSE
047800         SUBTRACT 1 FROM WS-GEOID-SCAN-POS                          CO-355
047900     END-IF.
048000*---------------------------------------------------------------*
048100 2200-SANITIZE-NUMERIC.                                           CO-114  
048200*---------------------------------------------------------------*
048300     MOVE SPACES TO WS-SANIT-DIGITS-ONLY.                         CO-114  
048400     MOVE 0 TO WS-SANIT-DIGIT-CNT.                                CO-114  
048500     MOVE 1 TO WS-SANIT-SCAN-POS.                                 CO-114  
048600     PERFORM 2210-EXTRACT-DIGITS-ONLY                             CO-114  
048700         UNTIL WS-SANIT-SCAN-POS > 12.                            CO-114  
048800     MOVE SPACES TO WS-SANIT-PAD-COMBINED.                        CO-119  
048900     IF WS-SANIT-DIGIT-CNT > 0                                    CO-119  
049000         MOVE WS-SANIT-DIGITS-ONLY (1 : WS-SANIT-DIGIT-CNT)       CO-119  
049100             TO WS-SANIT-PAD-ZONE (13 - WS-SANIT-DIGIT-CNT : )    CO-119  
049200     END-IF.                                                      CO-119  
049300     MOVE ZERO TO WS-SANIT-RESULT.                                CO-119  
049400     INSPECT WS-SANIT-PAD-ZONE CONVERTING SPACE TO ZERO.          CO-119  
049500     MOVE WS-SANIT-PAD-ZONE TO WS-SANIT-RESULT.                   CO-119  
049600*---------------------------------------------------------------*
049700 2210-EXTRACT-DIGITS-ONLY.                                        CO-114  
049800*---------------------------------------------------------------*
049900     PERFORM 2215-SCAN-SANIT-CHAR.                                CO-114  
050000     ADD 1 TO WS-SANIT-SCAN-POS.                                  CO-114  
050100*---------------------------------------------------------------*
050200 2215-SCAN-SANIT-CHAR.                                            CO-114  
050300*---------------------------------------------------------------*
050400     IF WS-SANIT-IN-CHAR (WS-SANIT-SCAN-POS) IS NUMERIC           CO-114  
050500         ADD 1 TO WS-SANIT-DIGIT-CNT                              CO-114  
050600         MOVE WS-SANIT-IN-CHAR (WS-SANIT-SCAN-POS)                CO-114  
050700             TO WS-SANIT-DIGITS-ONLY (WS-SANIT-DIGIT-CNT : 1)     CO-114  
050800     END-IF.                                                      CO-114  
050900*---------------------------------------------------------------*
051000 2300-CLEAN-COUNTY-NAME.
051100*---------------------------------------------------------------*
051200*    CENSUS NAMES SHIP AS 'COUNTY, STATE' -- ONLY THE COUNTY
051300*    PORTION BEFORE THE FIRST COMMA IS KEPT SINCE THE STATE
051400*    ABBREVIATION IS DERIVED SEPARATELY FROM THE FIPS PREFIX.
051500     SET WS-COMMA-FOUND-SW TO 'N'.
051600     MOVE 1 TO WS-NAME-SCAN-POS.
051700     MOVE WS-NAME-RAW-WORK (1 : 30) TO WS-NAME-CLEAN.
051800     PERFORM 2310-SCAN-FOR-COMMA
051900         UNTIL WS-NAME-SCAN-POS > 50 OR WS-COMMA-FOUND.
052000*---------------------------------------------------------------*
052100 2310-SCAN-FOR-COMMA.
052200*---------------------------------------------------------------*
052300*    STOPS AT THE FIRST COMMA ENCOUNTERED -- COUNTY NAMES
052400*    THEMSELVES NEVER CONTAIN ONE IN THIS EXTRACT FORMAT.
052500     IF WS-NAME-RAW-CHAR (WS-NAME-SCAN-POS) = ','
052600         MOVE SPACES TO WS-NAME-CLEAN
052700         IF WS-NAME-SCAN-POS > 1
052800             MOVE WS-NAME-RAW-WORK (1 : WS-NAME-SCAN-POS - 1)
052900                 TO WS-NAME-CLEAN
053000         END-IF
053100         SET WS-COMMA-FOUND TO TRUE
053200     ELSE
053300         ADD 1 TO WS-NAME-SCAN-POS
053400     END-IF.
053500*---------------------------------------------------------------*
053600 2400-LOOKUP-STATE-ABBREV.
053700*---------------------------------------------------------------*
053800*    SHARED BY THE ACCUMULATION PASS AND THE FINAL OUTPUT PASS --
053900*    BOTH ONLY HAVE THE TWO-DIGIT STATE FIPS TO WORK FROM, NEVER
054000*    THE ABBREVIATION ITSELF, UNTIL THIS RUNS.
054100     SET ST-TAB-IDX TO 1.
054200     SET ST-LOOKUP-NOT-FOUND TO TRUE.
054300     SEARCH ALL ST-FIPS-ENTRY
054400         AT END SET ST-LOOKUP-NOT-FOUND TO TRUE
054500         WHEN ST-TAB-FIPS (ST-TAB-IDX) = ST-LOOKUP-FIPS
054600             SET ST-LOOKUP-FOUND TO TRUE
054700             MOVE ST-TAB-ABBREV (ST-TAB-IDX) TO ST-LOOKUP-ABBREV
054800     END-SEARCH.
054900*---------------------------------------------------------------*
055000 3000-ACCUMULATE-STATE-TOTALS.
055100*---------------------------------------------------------------*
055200*    FIRST OF TWO SEQUENTIAL PASSES OVER CD-SCRATCH-FILE BY FIPS
055300*    KEY -- THIS ONE ONLY ROLLS UP STATE SUMS, THE SECOND PASS
055400*    (4000) DOES THE ACTUAL COUNTY-LEVEL OUTPUT WRITE.
055500     MOVE LOW-VALUES TO CDM-FIPS.
055600     START CD-SCRATCH-FILE
055700         KEY IS NOT LESS THAN CDM-FIPS
055800         INVALID KEY SET WS-SCRATCH-EOF TO TRUE
055900     END-START.
056000     IF NOT WS-SCRATCH-EOF
056100         PERFORM 3020-READ-NEXT-SCRATCH-PASS1
056200         PERFORM 3030-ACCUMULATE-ONE-RECORD
056300             UNTIL WS-SCRATCH-EOF
056400     END-IF.
056500*---------------------------------------------------------------*
056600 3020-READ-NEXT-SCRATCH-PASS1.
056700*---------------------------------------------------------------*
056800*    NAMED PASS1 TO KEEP IT DISTINCT FROM 4010'S IDENTICAL READ
056900*    LOOP OVER THE SAME FILE -- THE START ABOVE REPOSITIONS THE
057000*    CURSOR BEFORE EACH PASS BEGINS.
057100     READ CD-SCRATCH-FILE NEXT RECORD
057200         AT END SET WS-SCRATCH-EOF TO TRUE
057300     END-READ.
057400*---------------------------------------------------------------*
057500 3030-ACCUMULATE-ONE-RECORD.
057600*---------------------------------------------------------------*
057700*    EACH SUM/COUNT PAIR IS CHECKED INDEPENDENTLY SO A COUNTY
057800*    MISSING ONLY ITS INCOME FIGURE STILL CONTRIBUTES ITS
057900*    POPULATION AND AGE TO THE STATE AVERAGE.
058000     MOVE CDM-FIPS (1:2) TO ST-LOOKUP-FIPS.
058100     PERFORM 2400-LOOKUP-STATE-ABBREV.
058200     IF ST-LOOKUP-FOUND
058300         ADD 1 TO SA-COUNTY-COUNT (ST-TAB-IDX)
058400         IF CDM-MEDIAN-INCOME > 0
058500             ADD CDM-MEDIAN-INCOME TO SA-INCOME-SUM (ST-TAB-IDX)
058600             ADD 1 TO SA-INCOME-CNT (ST-TAB-IDX)
058700         END-IF
058800         IF CDM-MEDIAN-AGE > 0
058900             ADD CDM-MEDIAN-AGE TO SA-AGE-SUM (ST-TAB-IDX)
059000             ADD 1 TO SA-AGE-CNT (ST-TAB-IDX)
059100         END-IF
059200         IF CDM-POPULATION > 0
059300             ADD CDM-POPULATION TO SA-POP-SUM (ST-TAB-IDX)
059400             ADD 1 TO SA-POP-CNT (ST-TAB-IDX)
059500         END-IF
059600     END-IF.
059700     PERFORM 3020-READ-NEXT-SCRATCH-PASS1.
059800*---------------------------------------------------------------*
059900 3100-COMPUTE-AVERAGES-FROM-SUMS.
060000*---------------------------------------------------------------*
060100*    ALL 52 TABLE SLOTS ARE WALKED REGARDLESS OF WHETHER THE
060200*    STATE SHOWED UP IN THIS EXTRACT -- A STATE WITH A ZERO COUNT
060300*    SIMPLY SKIPS ITS COMPUTE IN 3110 AND KEEPS ITS VALUE-ZERO
060400*    AVERAGE.
060500     PERFORM 3110-COMPUTE-ONE-STATE-AVERAGE
060600         VARYING ST-ACC-IDX FROM 1 BY 1
060700         UNTIL ST-ACC-IDX > 52.
060800*---------------------------------------------------------------*
060900 3110-COMPUTE-ONE-STATE-AVERAGE.
061000*---------------------------------------------------------------*
061100     IF SA-INCOME-CNT (ST-ACC-IDX) > 0
061200         COMPUTE SA-AVG-INCOME (ST-ACC-IDX) ROUNDED =
061300             SA-INCOME-SUM (ST-ACC-IDX)
061400                 / SA-INCOME-CNT (ST-ACC-IDX)
061500         ADD 1 TO WS-STATES-AVERAGED-CNT                           CO-359
061600     END-IF.
061700     IF SA-AGE-CNT (ST-ACC-IDX) > 0
061800         COMPUTE SA-AVG-AGE (ST-ACC-IDX) ROUNDED =
061900             SA-AGE-SUM (ST-ACC-IDX) / SA-AGE-CNT (ST-ACC-IDX)
062000     END-IF.
062100*---------------------------------------------------------------*
062200 4000-WRITE-OUTPUT-PASS.
062300*---------------------------------------------------------------*
062400*    SECOND SEQUENTIAL PASS OVER CD-SCRATCH-FILE -- REPOSITIONS
062500*    TO THE START OF THE KEY RANGE AGAIN SINCE 3000 LEFT THE
062600*    CURSOR AT EOF, THEN WRITES COUNTY-DEMOG-FILE ONE RECORD PER
062700*    SCRATCH RECORD.
062800     SET WS-SCRATCH-EOF-SW TO 'N'.
062900     MOVE LOW-VALUES TO CDM-FIPS.
063000     START CD-SCRATCH-FILE
063100         KEY IS NOT LESS THAN CDM-FIPS
063200         INVALID KEY SET WS-SCRATCH-EOF TO TRUE
063300     END-START.
063400     OPEN OUTPUT COUNTY-DEMOG-FILE.
063500     IF NOT WS-SCRATCH-EOF
063600         PERFORM 4010-READ-NEXT-SCRATCH-PASS2
063700         PERFORM 4020-WRITE-ONE-DEMOGRAPHICS-RECORD
063800             UNTIL WS-SCRATCH-EOF
063900     END-IF.
064000     CLOSE COUNTY-DEMOG-FILE.
064100*---------------------------------------------------------------*
064200 4010-READ-NEXT-SCRATCH-PASS2.
064300*---------------------------------------------------------------*
064400*    SAME SEQUENTIAL READ AS 3020, KEPT AS ITS OWN PARAGRAPH SO
064500*    EACH PASS'S PERFORM...UNTIL READS CLEANLY ON ITS OWN.
064600     READ CD-SCRATCH-FILE NEXT RECORD
064700         AT END SET WS-SCRATCH-EOF TO TRUE
064800     END-READ.
064900*---------------------------------------------------------------*
065000 4020-WRITE-ONE-DEMOGRAPHICS-RECORD.
065100*---------------------------------------------------------------*
065200*    THE STATE ABBREVIATION IS RESOLVED AGAIN HERE RATHER THAN
065300*    CARRIED FORWARD FROM 3030 -- CD-SCRATCH-FILE HOLDS ONLY THE
065400*    FIPS CODE, NOT THE ABBREVIATION, SO EVERY CONSUMER LOOKS IT
065500*    UP FRESH.
065600     MOVE CDM-FIPS (1:2) TO ST-LOOKUP-FIPS.
065700     PERFORM 2400-LOOKUP-STATE-ABBREV.
065800     MOVE SPACES          TO CD-OUT-RECORD.
065900     MOVE CDM-FIPS        TO CD-FIPS.
066000     MOVE CDM-NAME        TO CD-NAME.
066100     IF ST-LOOKUP-FOUND
066200         MOVE ST-LOOKUP-ABBREV TO CD-STATE
066300     END-IF.
066400     MOVE CDM-POPULATION    TO CD-POPULATION.
066500     MOVE CDM-MEDIAN-INCOME TO CD-MEDIAN-INCOME.
066600     MOVE CDM-MEDIAN-AGE    TO CD-MEDIAN-AGE.
066700     MOVE CDM-HH-SIZE       TO CD-HH-SIZE.
066800     MOVE CDM-POP-GROWTH    TO CD-POP-GROWTH.
066900     IF ST-LOOKUP-FOUND
067000         MOVE SA-AVG-INCOME (ST-TAB-IDX) TO CD-ST-AVG-INCOME
067100         MOVE SA-AVG-AGE    (ST-TAB-IDX) TO CD-ST-AVG-AGE
067200     END-IF.
067300     IF CDM-POPULATION > 0                                          CO-356
067400         SET CD-REC-FULL-PROFILE TO TRUE                            CO-356
067500     ELSE                                                           CO-356
067600         SET CD-REC-ECON-ONLY TO TRUE                               CO-356
067700     END-IF.                                                        CO-356
067800     ACCEPT CD-RUN-DATE FROM DATE.                                  CO-356
067900     WRITE CD-OUT-RECORD.
068000     ADD 1 TO WS-OUTPUT-WRITE-CNT.
068100     IF CDM-MEDIAN-INCOME > 0
068200         ADD 1 TO WS-TOTAL-WITH-INCOME
068300     END-IF.
068400     IF CDM-POPULATION > 0
068500         ADD 1 TO WS-TOTAL-WITH-POP
068600     END-IF.
068700     PERFORM 4010-READ-NEXT-SCRATCH-PASS2.
068800*---------------------------------------------------------------*
068900 6000-DISPLAY-CONTROL-TOTALS.
069000*---------------------------------------------------------------*
069100     DISPLAY 'ACSPROC   -- CONTROL TOTALS FOLLOW'.
069200     DISPLAY 'ACS-DEMO RECORDS READ    ' WS-DEMO-READ-CNT.
069300     DISPLAY 'ACS-ECON RECORDS READ    ' WS-ECON-READ-CNT.
069400     DISPLAY 'SCRATCH RECORDS WRITTEN  ' WS-SCRATCH-WRITE-CNT.
069500     DISPLAY 'SCRATCH RECORDS REWRITTEN ' WS-SCRATCH-REWRITE-CNT.
069600     DISPLAY 'COUNTIES WRITTEN OUT     ' WS-OUTPUT-WRITE-CNT.
069700     DISPLAY 'COUNTIES WITH INCOME     ' WS-TOTAL-WITH-INCOME.
069800     DISPLAY 'COUNTIES WITH POPULATION ' WS-TOTAL-WITH-POP.
069900     DISPLAY 'STATES AVERAGED          ' WS-STATES-AVERAGED-CNT. CO-359
