000100*-----------------------------------------------------------*
000200* COPYLIB-SCORE -- COUNTY-SCORE OUTPUT RECORD.  ONE ROW PER
000300* QUALIFYING COUNTY PER INDUSTRY, WRITTEN BY SCOREENG.  THIS
000400* IS THE FINAL PRODUCT OF THE COUNTY OPPORTUNITY SCORING RUN.
000500*-----------------------------------------------------------*
000600* 11/19/08 J. FENWICK    WIDENED TO CARRY THE RUN DATE AND A
000700*                        HIGH-OPPORTUNITY FLAG SO DOWNSTREAM
000800*                        REPORTING DOES NOT HAVE TO RE-DERIVE
000900*                        THE CUTOFF EVERY TIME.  TICKET CO-319.
001000*-----------------------------------------------------------*
001100 01  CS-OUT-RECORD.
001200     05  CS-IND-ID                PIC X(20).
001300     05  CS-FIPS                  PIC X(05).
001400     05  CS-FIPS-PARTS REDEFINES CS-FIPS.
001500         10  CS-FIPS-STATE        PIC X(02).
001600         10  CS-FIPS-COUNTY       PIC X(03).
001700     05  CS-NAME                  PIC X(30).
001800     05  CS-STATE                 PIC X(02).
001900     05  CS-SCORE                 PIC 9(03).
002000     05  CS-OPPORTUNITY-FLAG      PIC X(01).
002100         88  CS-HIGH-OPPORTUNITY         VALUE 'H'.
002200         88  CS-STANDARD-OPPORTUNITY     VALUE 'S'.
002300     05  CS-EST-COUNT             PIC 9(07).
002400     05  CS-POP-PER-BIZ           PIC 9(09).
002500     05  CS-RUN-DATE.
002600         10  CS-RUN-DATE-YY       PIC 9(02).
002700         10  CS-RUN-DATE-MM       PIC 9(02).
002800         10  CS-RUN-DATE-DD       PIC 9(02).
002900     05  FILLER                   PIC X(05).
