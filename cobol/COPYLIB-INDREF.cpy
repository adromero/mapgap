000100*-----------------------------------------------------------*
000200* COPYLIB-INDREF -- INDUSTRY REFERENCE RECORD, ONE ROW PER
000300* INDUSTRY/CLASSIFICATION-CODE PAIR.  A CODE MAY REPEAT AGAINST
000400* MORE THAN ONE INDUSTRY ID, SO THE FILE CARRIES NO IMPLIED
000500* GROUPING -- EVERY PROGRAM THAT READS IT BUILDS ITS OWN TABLE.
000600*-----------------------------------------------------------*
000700* 11/19/08 R.T. MALLORY  VENDOR WIDENED THEIR EXTRACT TO CARRY
000800*                        A PLAIN-LANGUAGE DESCRIPTION AND A
000900*                        MAINTENANCE DATE ALONGSIDE THE ID/CODE
001000*                        PAIR.  CBPPROC STILL ONLY BUILDS ITS
001100*                        MAP FROM IR-IND-ID/IR-NAICS-CODE -- THE
001200*                        NEW COLUMNS ARE CARRIED THROUGH BUT NOT
001300*                        CONSULTED BY THIS PASS.  TICKET CO-342.
001400*-----------------------------------------------------------*
001500 01  IR-RECORD.
001600     05  IR-IND-ID                PIC X(20).
001700     05  IR-NAICS-CODE            PIC X(06).
001800     05  IR-NAICS-PARTS REDEFINES IR-NAICS-CODE.
001900         10  IR-NAICS-SECTOR      PIC X(02).
002000         10  IR-NAICS-SUBSECTOR   PIC X(04).
002100     05  IR-IND-DESC              PIC X(30).
002200     05  IR-REC-STATUS            PIC X(02).
002300         88  IR-REC-ACTIVE               VALUE 'AC'.
002400         88  IR-REC-INACTIVE             VALUE 'IN'.
002500     05  IR-LAST-MAINT-DATE.
002600         10  IR-MAINT-MM          PIC 9(02).
002700         10  IR-MAINT-DD          PIC 9(02).
002800         10  IR-MAINT-YY          PIC 9(02).
002900     05  FILLER                   PIC X(06).
