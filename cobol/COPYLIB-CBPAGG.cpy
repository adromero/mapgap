000100*-----------------------------------------------------------*
000200* COPYLIB-CBPAGG -- THE SUMMARIZED ESTABLISHMENT-COUNT RECORD,
000300* ONE PER INDUSTRY/COUNTY PAIR.  WRITTEN BY CBPPROC AT THE
000400* BOTTOM OF ITS SORT CONTROL BREAK, READ BACK BY SCOREENG ONE
000500* INDUSTRY BLOCK AT A TIME (THE FILE IS SORTED INDUSTRY-ID
000600* MAJOR, FIPS MINOR, SO EACH INDUSTRY'S COUNTIES ARRIVE TOGETHER
000700* AND ALREADY IN FIPS ORDER).
000800*-----------------------------------------------------------*
000900* 11/19/08 R.T. MALLORY  WIDENED TO CARRY THE RUN DATE AND A
001000*                        ZERO-ESTABLISHMENT FLAG SO THE AUDIT
001100*                        SHOP CAN TELL A STALE FILE FROM A
001200*                        TRUE ZERO WITHOUT RERUNNING CBPPROC.
001300*                        TICKET CO-341.
001400*-----------------------------------------------------------*
001500 01  CBP-AGG-RECORD.
001600     05  CA-IND-ID                PIC X(20).
001700     05  CA-FIPS                  PIC X(05).
001800     05  CA-FIPS-PARTS REDEFINES CA-FIPS.
001900         10  CA-FIPS-STATE        PIC X(02).
002000         10  CA-FIPS-COUNTY       PIC X(03).
002100     05  CA-EST-COUNT             PIC 9(07).
002200     05  CA-REC-STATUS            PIC X(02).
002300         88  CA-REC-NORMAL               VALUE 'OK'.
002400         88  CA-REC-ZERO-EST             VALUE 'ZE'.
002500     05  CA-RUN-DATE.
002600         10  CA-RUN-DATE-YY       PIC 9(02).
002700         10  CA-RUN-DATE-MM       PIC 9(02).
002800         10  CA-RUN-DATE-DD       PIC 9(02).
002900     05  FILLER                   PIC X(06).
