000100*===============================================================*
000200* PROGRAM NAME:    CBPPROC
000300* ORIGINAL AUTHOR: R.T. MALLORY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/87 R.T. MALLORY    CREATED -- PHASE 1 OF THE COUNTY
000900*                          OPPORTUNITY SCORING RUN.  CLEANS THE
001000*                          RAW COUNTY BUSINESS PATTERNS EXTRACT,
001100*                          MATCHES EACH CLASSIFICATION CODE TO
001200*                          ONE OR MORE INDUSTRY IDS, AND ROLLS UP
001300*                          ESTABLISHMENT COUNTS BY INDUSTRY AND
001400*                          COUNTY.
001500* 11/02/88 R.T. MALLORY    A CODE MAY NOW FAN OUT TO MORE THAN
001600*                          ONE INDUSTRY -- A SINGLE CBP-RAW
001700*                          RECORD CAN RELEASE SEVERAL SORT
001800*                          RECORDS, ONE PER MATCHING INDUSTRY.
001900* 06/19/91 K. OSEI         TRAILING SLASHES AND HYPHENS ON THE
002000*                          CLASSIFICATION CODE (EXTRACT VENDOR
002100*                          CHANGED FORMATS AGAIN) ARE NOW
002200*                          STRIPPED BEFORE THE MATCH.  TICKET
002300*                          CO-092.
002400* 07/22/98 D. PRUITT       YEAR 2000 REVIEW -- NO 2-DIGIT YEAR
002500*                          FIELDS IN THIS PROGRAM.  NO CHANGE
002600*                          REQUIRED, LOGGED FOR THE AUDIT FILE.
002700* 02/11/99 D. PRUITT       Y2K SIGN-OFF. SEE CO-220.
002800* 05/14/03 S. ILIFF        AN INDUSTRY WITH ZERO MATCHING
002900*                          ESTABLISHMENTS ACROSS ALL COUNTIES NOW
003000*                          SHOWS A ZERO LINE ON THE CONTROL
003100*                          TOTALS INSTEAD OF BEING SILENT.
003200*                          TICKET CO-301.
003300* 03/06/09 R.T. MALLORY    EXTRACT VENDOR SPLIT THE COUNTY FIPS
003400*                          CODE INTO SEPARATE STATE/COUNTY
003500*                          COLUMNS AND WIDENED THE EST-COUNT
003600*                          COLUMN TO ALPHANUMERIC ON THEIR END.
003700*                          RECORD IS NOW REBUILT HERE AND THE
003800*                          COUNT RE-EDITED BEFORE IT REACHES THE
003900*                          SORT.  THE DEAD COUNTY-NAME FILLER
004000*                          THAT EXTRACT NEVER POPULATED ON OUR
004100*                          SIDE IS GONE.  TICKET CO-340.
004200* 11/19/08 R.T. MALLORY    CBP-AGG OUTPUT NOW CARRIES A RUN DATE
004300*                          AND A ZERO-ESTABLISHMENT FLAG FOR THE
004400*                          AUDIT SHOP.  TICKET CO-341.  ALSO:
004500*                          INDUSTRY-REF VENDOR WIDENED THEIR
004600*                          EXTRACT WITH A DESCRIPTION AND A
004700*                          MAINTENANCE DATE -- NOT USED BY THE
004800*                          MAP-BUILD LOGIC HERE.  TICKET CO-342.
004900*===============================================================*
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    CBPPROC.
005200 AUTHOR.        R.T. MALLORY.
005300 INSTALLATION.  COBOL DEVELOPMENT CENTER.
005400 DATE-WRITTEN.  04/11/87.
005500 DATE-COMPILED.
005600 SECURITY.      NON-CONFIDENTIAL.
005700*===============================================================*
005800 ENVIRONMENT DIVISION.
005900*---------------------------------------------------------------*
006000 CONFIGURATION SECTION.
006100*---------------------------------------------------------------*
006200 SOURCE-COMPUTER. IBM-3081.
006300 OBJECT-COMPUTER. IBM-3081.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*---------------------------------------------------------------*
006700 INPUT-OUTPUT SECTION.
006800*---------------------------------------------------------------*
006900 FILE-CONTROL.
007000     SELECT INDUSTRY-REF-FILE   ASSIGN TO INDREF
007100       ORGANIZATION IS LINE SEQUENTIAL
007200       FILE STATUS  IS INDREF-STATUS.
007300*
007400     SELECT CBP-RAW-FILE        ASSIGN TO CBPRAW
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS  IS CBPRAW-STATUS.
007700*
007800     SELECT CBP-AGG-FILE        ASSIGN TO CBPAGG
007900       ORGANIZATION IS LINE SEQUENTIAL
008000       FILE STATUS  IS CBPAGG-STATUS.
008100*
008200     SELECT CBP-SORT-FILE       ASSIGN TO SORTWK1.
008300*===============================================================*
008400 DATA DIVISION.
008500*---------------------------------------------------------------*
008600 FILE SECTION.
008700*---------------------------------------------------------------*
008800 FD  INDUSTRY-REF-FILE
008900     RECORDING MODE IS F.
009000     COPY INDREF.
009100*---------------------------------------------------------------*
009200 FD  CBP-RAW-FILE
009300     RECORDING MODE IS F.
009400 01  CBP-RAW-RECORD.
009500     05  CR-STATE-FIPS            PIC X(02).
009600     05  CR-COUNTY-FIPS           PIC X(03).
009700     05  CR-CLASS-CODE            PIC X(06).
009800     05  CR-EST-COUNT             PIC X(07).
009900     05  FILLER                   PIC X(12).
010000*---------------------------------------------------------------*
010100 FD  CBP-AGG-FILE
010200     RECORDING MODE IS F.
010300     COPY CBPAGG.
010400*---------------------------------------------------------------*
010500 SD  CBP-SORT-FILE.
010600 01  CS-SORT-RECORD.
010700     05  CS-SRT-IND-ID            PIC X(20).
010800     05  CS-SRT-FIPS              PIC X(05).
010900     05  CS-SRT-EST-COUNT         PIC 9(07).
011000     05  FILLER                   PIC X(08).
011100*===============================================================*
011200 WORKING-STORAGE SECTION.
011300*---------------------------------------------------------------*
011400*    STANDARD TWO-BYTE FILE STATUS CODES -- '00' OK, '10' AT-END.
011500*    NO OTHER CODE IS TESTED; ANYTHING ELSE IS A JCL OR DASD
011600*    PROBLEM THAT BELONGS TO OPERATIONS, NOT THIS PROGRAM.
011700 01  WS-FILE-STATUS-FIELDS.
011800     05  INDREF-STATUS            PIC X(02).
011900         88  INDREF-OK                      VALUE '00'.
012000         88  INDREF-EOF                     VALUE '10'.
012100     05  CBPRAW-STATUS            PIC X(02).
012200         88  CBPRAW-OK                      VALUE '00'.
012300         88  CBPRAW-EOF                     VALUE '10'.
012400     05  CBPAGG-STATUS            PIC X(02).
012500         88  CBPAGG-OK                      VALUE '00'.
012600*---------------------------------------------------------------*
012700*    SWITCHES LOCAL TO A SINGLE LOOP EACH -- NONE OF THEM ARE
012800*    TESTED OUTSIDE THE PARAGRAPH THAT SETS THEM.
012900 01  WS-SWITCHES-MISC-FIELDS.
013000     05  IR-DISTINCT-FOUND-SW     PIC X(01) VALUE 'N'.
013100         88  IR-DISTINCT-FOUND              VALUE 'Y'.
013200     05  WS-MAP-MATCH-SW          PIC X(01) VALUE 'N'.
013300         88  WS-MAP-MATCH                   VALUE 'Y'.
013400     05  WS-SORT-EOF-SW           PIC X(01) VALUE 'N'.
013500         88  WS-SORT-EOF                    VALUE 'Y'.
013600     05  WS-FIRST-GROUP-SW        PIC X(01) VALUE 'Y'.
013700         88  WS-FIRST-GROUP                 VALUE 'Y'.
013800*---------------------------------------------------------------*
013900* CODE-TO-INDUSTRY MAP -- EVERY INDUSTRY-REF ROW KEPT AS ITS OWN
014000* MAP ENTRY (A CODE CAN REPEAT AGAINST SEVERAL INDUSTRIES), AND A
014100* SEPARATE PARALLEL LIST OF DISTINCT INDUSTRY IDS FOR THE GRAND
014200* TOTALS AT THE END.
014300*---------------------------------------------------------------*
014400 01  WS-MAP-TABLE-SIZES.
014500     05  WS-MAP-COUNT             PIC S9(04) USAGE COMP VALUE 0.
014600 01  WS-MAP-TABLE-AREA.
014700     05  WS-MAP-ENTRY OCCURS 1 TO 500 TIMES
014800             DEPENDING ON WS-MAP-COUNT
014900             INDEXED BY WS-MAP-IDX.
015000         10  WM-NAICS-CODE        PIC X(06).
015100         10  WM-IND-ID            PIC X(20).
015200*---------------------------------------------------------------*
015300 01  IR-TABLE-SIZES.
015400     05  IR-LIST-COUNT            PIC S9(03) USAGE COMP VALUE 0.
015500 01  IR-IND-LIST-AREA.
015600     05  IR-IND-LIST-ENTRY OCCURS 1 TO 15 TIMES
015700             DEPENDING ON IR-LIST-COUNT
015800             INDEXED BY IR-LIST-IDX.
015900         10  IR-LIST-IND-ID       PIC X(20).
016000         10  IR-LIST-EST-TOTAL    PIC 9(09) USAGE COMP VALUE 0.
016100         10  IR-LIST-CNTY-TOTAL   PIC 9(05) USAGE COMP VALUE 0.
016200*---------------------------------------------------------------*
016300* CLASSIFICATION CODE CLEAN-UP WORK AREA -- STRIPS TRAILING
016400* SLASHES AND HYPHENS BEFORE THE CODE IS USED AS A MAP KEY.
016500*---------------------------------------------------------------*
016600 01  WS-CODE-CLEAN-WORK          PIC X(06).
016700 01  WS-CODE-CLEAN-TBL REDEFINES WS-CODE-CLEAN-WORK.
016800     05  WS-CODE-CLEAN-CHAR      PIC X(01) OCCURS 6 TIMES.
016900 01  WS-CLEAN-SCAN-POS           PIC S9(02) USAGE COMP.
017000*---------------------------------------------------------------*
017100* FULL-FIPS WORK AREA -- THE RAW EXTRACT CARRIES THE STATE AND
017200* COUNTY PORTIONS OF THE FIPS CODE AS TWO SEPARATE FIELDS; THIS
017300* AREA IS WHERE THEY ARE JOINED INTO THE 5-CHAR KEY THE SORT AND
017400* EVERY DOWNSTREAM TABLE LOOKUP EXPECT.
017500*---------------------------------------------------------------*
017600 01  WS-CBP-FIPS-FULL            PIC X(05).
017700 01  WS-CBP-FIPS-PARTS REDEFINES WS-CBP-FIPS-FULL.
017800     05  WS-CBP-FIPS-STATE       PIC X(02).
017900     05  WS-CBP-FIPS-COUNTY      PIC X(03).
018000*---------------------------------------------------------------*
018100* SANITIZED ESTABLISHMENT COUNT -- THE RAW EXTRACT FIELD IS
018200* ALPHANUMERIC BECAUSE A BAD EXTRACT RUN CAN LEAVE IT BLANK OR
018300* FULL OF JUNK; A NON-NUMERIC VALUE BECOMES ZERO RATHER THAN
018400* ABENDING THE RUN.
018500*---------------------------------------------------------------*
018600 01  WS-CBP-EST-COUNT            PIC 9(07) USAGE COMP.
018700*---------------------------------------------------------------*
018800* CONTROL-BREAK WORK AREA.
018900*---------------------------------------------------------------*
019000 01  WS-BREAK-WORK-AREA.
019100     05  WS-PREV-IND-ID           PIC X(20).
019200     05  WS-PREV-FIPS             PIC X(05).
019300     05  WS-PREV-FIPS-PARTS REDEFINES WS-PREV-FIPS.
019400         10  WS-PREV-FIPS-STATE   PIC X(02).
019500         10  WS-PREV-FIPS-COUNTY  PIC X(03).
019600     05  WS-RUNNING-EST-COUNT     PIC 9(07) USAGE COMP VALUE 0.
019700*---------------------------------------------------------------*
019800 01  WS-CONTROL-TOTALS.
019900     05  WS-RAW-READ-CNT          PIC 9(07) USAGE COMP VALUE 0.
020000     05  WS-SORT-RELEASE-CNT      PIC 9(07) USAGE COMP VALUE 0.
020100     05  WS-AGG-WRITE-CNT         PIC 9(05) USAGE COMP VALUE 0.
020200*===============================================================*
020300 PROCEDURE DIVISION.
020400*---------------------------------------------------------------*
020500 0000-MAIN-PROCESSING.
020600*---------------------------------------------------------------*
020700*    DRIVES THE WHOLE EXTRACT -- LOAD THE NAICS-TO-INDUSTRY MAP
020800*    FIRST SO EVERY RAW RECORD CAN BE CLASSIFIED AS IT COMES OFF
020900*    THE SORT, THEN LET THE SORT VERB DO THE FIPS/INDUSTRY GROUPING
021000*    SO THIS PROGRAM NEVER HAS TO HOLD MORE THAN ONE GROUP IN
021100*    WORKING STORAGE AT A TIME.
021200     PERFORM 1000-LOAD-INDUSTRY-TABLE.
021300     OPEN OUTPUT CBP-AGG-FILE.
021400     SORT CBP-SORT-FILE
021500         ON ASCENDING KEY CS-SRT-IND-ID CS-SRT-FIPS
021600         INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
021700         OUTPUT PROCEDURE IS 3000-SUMMARIZE-SORT-FILE.
021800     CLOSE CBP-AGG-FILE.
021900     PERFORM 6000-DISPLAY-CONTROL-TOTALS.
022000     GOBACK.
022100*---------------------------------------------------------------*
022200 1000-LOAD-INDUSTRY-TABLE.
022300*---------------------------------------------------------------*
022400*    INDUSTRY-REF-FILE IS SMALL ENOUGH TO SIT ENTIRELY IN THE
022500*    WS-MAP-TABLE-AREA FOR THE LIFE OF THE RUN -- RELOADING IT
022600*    PER CBP-RAW RECORD WOULD MEAN A FILE OPEN PER COUNTY LINE.
022700     OPEN INPUT INDUSTRY-REF-FILE.
022800     IF INDREF-OK
022900         PERFORM 1010-READ-INDUSTRY-REF
023000         PERFORM 1020-PROCESS-ONE-IR-RECORD
023100             UNTIL INDREF-EOF
023200     END-IF.
023300     CLOSE INDUSTRY-REF-FILE.
023400*---------------------------------------------------------------*
023500 1010-READ-INDUSTRY-REF.
023600*---------------------------------------------------------------*
023700*    SIMPLE SEQUENTIAL READ -- NO KEY, NO RE-READ.  THE FILE IS
023800*    MAINTAINED BY HAND ONCE A YEAR WHEN NAICS CODES CHANGE.
023900     READ INDUSTRY-REF-FILE
024000         AT END SET INDREF-EOF TO TRUE
024100     END-READ.
024200*---------------------------------------------------------------*
024300 1020-PROCESS-ONE-IR-RECORD.
024400*---------------------------------------------------------------*
024500*    EACH INDUSTRY-REF RECORD FEEDS TWO TABLES -- THE NAICS-CODE
024600*    CROSSWALK USED DURING MATCHING, AND THE DISTINCT-INDUSTRY
024700*    LIST USED LATER TO WALK THE CONTROL TOTALS IN ORDER.
024800     PERFORM 1100-ADD-MAP-ENTRY.
024900     PERFORM 1150-ADD-DISTINCT-INDUSTRY.
025000     PERFORM 1010-READ-INDUSTRY-REF.
025100*---------------------------------------------------------------*
025200 1100-ADD-MAP-ENTRY.
025300*---------------------------------------------------------------*
025400*    ONE INDUSTRY-REF RECORD, ONE CROSSWALK ENTRY -- NO DUPLICATE
025500*    CHECK HERE BECAUSE THE REFERENCE FILE IS EXPECTED UNIQUE BY
025600*    NAICS CODE.
025700     ADD 1 TO WS-MAP-COUNT.
025800     MOVE IR-NAICS-CODE TO WM-NAICS-CODE (WS-MAP-COUNT).
025900     MOVE IR-IND-ID     TO WM-IND-ID     (WS-MAP-COUNT).
026000*---------------------------------------------------------------*
026100 1150-ADD-DISTINCT-INDUSTRY.
026200*---------------------------------------------------------------*
026300*    SEVERAL NAICS CODES CAN MAP TO ONE INDUSTRY-ID, SO THE
026400*    DISTINCT LIST IS BUILT BY CHECKING FOR A PRIOR ENTRY BEFORE
026500*    ADDING A NEW ONE.
026600     SET IR-DISTINCT-FOUND TO FALSE.
026700     PERFORM 1155-CHECK-DISTINCT-ENTRY
026800         VARYING IR-LIST-IDX FROM 1 BY 1
026900         UNTIL IR-LIST-IDX > IR-LIST-COUNT OR IR-DISTINCT-FOUND.
027000     IF NOT IR-DISTINCT-FOUND
027100         ADD 1 TO IR-LIST-COUNT
027200         MOVE IR-IND-ID TO IR-LIST-IND-ID (IR-LIST-COUNT)
027300     END-IF.
027400*---------------------------------------------------------------*
027500 1155-CHECK-DISTINCT-ENTRY.
027600*---------------------------------------------------------------*
027700*    ONE COMPARE PER CALL -- THE VARYING PERFORM IN 1150 STOPS
027800*    AS SOON AS THIS SETS IR-DISTINCT-FOUND.
027900     IF IR-LIST-IND-ID (IR-LIST-IDX) = IR-IND-ID
028000         SET IR-DISTINCT-FOUND TO TRUE
028100     END-IF.
028200*---------------------------------------------------------------*
028300 2000-BUILD-SORT-FILE SECTION.
028400*---------------------------------------------------------------*
028500     OPEN INPUT CBP-RAW-FILE.
028600     IF CBPRAW-OK
028700         PERFORM 2010-READ-CBP-RAW-RECORD
028800         PERFORM 2100-PROCESS-ONE-RAW-RECORD
028900             UNTIL CBPRAW-EOF
029000         CLOSE CBP-RAW-FILE
029100     END-IF.
029200 2000-DUMMY SECTION.
029300*---------------------------------------------------------------*
029400 2010-READ-CBP-RAW-RECORD.
029500*---------------------------------------------------------------*
029600*    THE RAW-READ COUNT ONLY CLIMBS ON A REAL RECORD -- THE AT-END
029700*    READ THAT FINALLY HITS EOF MUST NOT BE COUNTED OR THE CONTROL
029800*    TOTAL WOULD BE ONE HIGH.
029900     READ CBP-RAW-FILE
030000         AT END SET CBPRAW-EOF TO TRUE
030100     END-READ.
030200     IF NOT CBPRAW-EOF
030300         ADD 1 TO WS-RAW-READ-CNT
030400     END-IF.
030500*---------------------------------------------------------------*
030600 2100-PROCESS-ONE-RAW-RECORD.
030700*---------------------------------------------------------------*
030800*    CLEAN AND VALIDATE THE INCOMING FIELDS BEFORE ANY ATTEMPT TO
030900*    MATCH THEM AGAINST THE INDUSTRY TABLE -- A BAD CLASSIFICATION
031000*    CODE OR A NON-NUMERIC ESTABLISHMENT COUNT MUST NOT BLOW UP
031100*    THE MATCH LOOP BELOW.
031200     PERFORM 2105-BUILD-COUNTY-FIPS.                              CO-340
031300     PERFORM 2110-CLEAN-CLASSIFICATION-CODE.
031400     PERFORM 2113-SANITIZE-EST-COUNT.                             CO-340
031500     PERFORM 2140-MATCH-INDUSTRY-TABLE
031600         VARYING WS-MAP-IDX FROM 1 BY 1
031700         UNTIL WS-MAP-IDX > WS-MAP-COUNT.
031800     PERFORM 2010-READ-CBP-RAW-RECORD.
031900*---------------------------------------------------------------*
032000 2105-BUILD-COUNTY-FIPS.                                          CO-340
032100*---------------------------------------------------------------*
032200     MOVE CR-STATE-FIPS  TO WS-CBP-FIPS-STATE.                    CO-340
032300     MOVE CR-COUNTY-FIPS TO WS-CBP-FIPS-COUNTY.                   CO-340
032400*---------------------------------------------------------------*
032500 2110-CLEAN-CLASSIFICATION-CODE.                                  CO-092
032600*---------------------------------------------------------------*
032700     MOVE CR-CLASS-CODE TO WS-CODE-CLEAN-WORK.                    CO-092
032800     PERFORM 2111-FIND-RIGHT-NONBLANK.                            CO-092
032900*---------------------------------------------------------------*
033000 2111-FIND-RIGHT-NONBLANK.                                        CO-092
033100*---------------------------------------------------------------*
033200     MOVE 6 TO WS-CLEAN-SCAN-POS.                                 CO-340
033300     PERFORM 2112-TEST-SCAN-POS                                   CO-092
033400         UNTIL WS-CLEAN-SCAN-POS < 1.                             CO-092
033500*---------------------------------------------------------------*
033600 2112-TEST-SCAN-POS.                                              CO-092
033700*---------------------------------------------------------------*
033800     IF WS-CODE-CLEAN-CHAR (WS-CLEAN-SCAN-POS) = SPACE            CO-092
033900         OR WS-CODE-CLEAN-CHAR (WS-CLEAN-SCAN-POS) = '/'          CO-092
034000         OR WS-CODE-CLEAN-CHAR (WS-CLEAN-SCAN-POS) = '-'          CO-092
034100         MOVE SPACE TO WS-CODE-CLEAN-CHAR (WS-CLEAN-SCAN-POS)     CO-092
034200         SUBTRACT 1 FROM WS-CLEAN-SCAN-POS                        CO-092
034300     ELSE                                                         CO-092
034400         MOVE 0 TO WS-CLEAN-SCAN-POS                              CO-092
034500     END-IF.                                                      CO-092
034600*---------------------------------------------------------------*
034700 2113-SANITIZE-EST-COUNT.                                         CO-340
034800*---------------------------------------------------------------*
034900     IF CR-EST-COUNT IS NUMERIC                                   CO-340
035000         MOVE CR-EST-COUNT TO WS-CBP-EST-COUNT                    CO-340
035100     ELSE                                                         CO-340
035200         MOVE 0 TO WS-CBP-EST-COUNT                               CO-340
035300     END-IF.                                                      CO-340
035400*---------------------------------------------------------------*
035500 2140-MATCH-INDUSTRY-TABLE.
035600*---------------------------------------------------------------*
035700*    STRAIGHT SEQUENTIAL SEARCH OF THE CROSSWALK -- THE TABLE IS
035800*    FAR TOO SMALL TO JUSTIFY A SEARCH ALL, AND THE NAICS CODES
035900*    ARE NOT LOADED IN ANY PARTICULAR ORDER.
036000     SET WS-MAP-MATCH-SW TO 'N'.
036100     PERFORM 2145-CHECK-MAP-ENTRY.
036200*---------------------------------------------------------------*
036300 2145-CHECK-MAP-ENTRY.
036400*---------------------------------------------------------------*
036500*    A MATCH RELEASES ONE SORT RECORD PER CBP-RAW LINE -- THE
036600*    OUTPUT PROCEDURE BELOW DOES THE ACTUAL FIPS/INDUSTRY ROLLUP,
036700*    SO NO AGGREGATION HAPPENS HERE.
036800     IF WM-NAICS-CODE (WS-MAP-IDX) = WS-CODE-CLEAN-WORK
036900         MOVE WM-IND-ID (WS-MAP-IDX) TO CS-SRT-IND-ID
037000         MOVE WS-CBP-FIPS-FULL       TO CS-SRT-FIPS             CO-340
037100         MOVE WS-CBP-EST-COUNT       TO CS-SRT-EST-COUNT        CO-340
037200         RELEASE CS-SORT-RECORD
037300         ADD 1 TO WS-SORT-RELEASE-CNT
037400     END-IF.
037500*---------------------------------------------------------------*
037600 3000-SUMMARIZE-SORT-FILE SECTION.
037700*---------------------------------------------------------------*
037800*    CLASSIC CONTROL-BREAK OUTPUT PROCEDURE -- THE SORT HAS
037900*    ALREADY GROUPED BY INDUSTRY AND FIPS, SO ALL THIS SECTION
038000*    HAS TO DO IS WATCH FOR THE KEY CHANGING AND ROLL THE RUNNING
038100*    ESTABLISHMENT COUNT INTO AN OUTPUT RECORD WHEN IT DOES.
038200     SET WS-FIRST-GROUP TO TRUE.
038300     MOVE SPACES TO WS-PREV-IND-ID.
038400     MOVE SPACES TO WS-PREV-FIPS.
038500     MOVE 0 TO WS-RUNNING-EST-COUNT.
038600     PERFORM 3010-RETURN-SORT-RECORD.
038700     PERFORM 3050-PROCESS-ONE-SORT-RECORD
038800         UNTIL WS-SORT-EOF.
038900     IF NOT WS-FIRST-GROUP
039000         PERFORM 3110-WRITE-AGG-RECORD
039100     END-IF.
039200 3000-DUMMY SECTION.
039300*---------------------------------------------------------------*
039400 3010-RETURN-SORT-RECORD.
039500*---------------------------------------------------------------*
039600*    PULLS ONE RECORD AT A TIME FROM THE SORT WORK FILE IN
039700*    INDUSTRY/FIPS SEQUENCE.
039800     RETURN CBP-SORT-FILE
039900         AT END SET WS-SORT-EOF TO TRUE
040000     END-RETURN.
040100*---------------------------------------------------------------*
040200 3050-PROCESS-ONE-SORT-RECORD.
040300*---------------------------------------------------------------*
040400*    SAME INDUSTRY AND FIPS AS THE RUNNING GROUP MEANS ANOTHER
040500*    CBP-RAW LINE FOR THE SAME COUNTY (MULTI-ESTABLISHMENT-SIZE-
040600*    CLASS RECORDS DO HAPPEN) -- FOLD ITS COUNT IN.  A CHANGE IN
040700*    EITHER KEY CLOSES OUT THE OLD GROUP AND STARTS A NEW ONE.
040800     IF WS-FIRST-GROUP
040900         PERFORM 3120-START-NEW-GROUP
041000     ELSE
041100         IF CS-SRT-IND-ID = WS-PREV-IND-ID
041200             AND CS-SRT-FIPS = WS-PREV-FIPS
041300             ADD CS-SRT-EST-COUNT TO WS-RUNNING-EST-COUNT
041400         ELSE
041500             PERFORM 3110-WRITE-AGG-RECORD
041600             PERFORM 3120-START-NEW-GROUP
041700         END-IF
041800     END-IF.
041900     PERFORM 3010-RETURN-SORT-RECORD.
042000*---------------------------------------------------------------*
042100 3110-WRITE-AGG-RECORD.
042200*---------------------------------------------------------------*
042300*    ONE CBP-AGG RECORD PER INDUSTRY/COUNTY COMBINATION -- THE
042400*    ZERO-ESTABLISHMENT INDICATOR LETS SCOREENG AND DOWNSTREAM
042500*    REPORTS TELL A TRUE ZERO FROM A COUNTY THAT NEVER HAD A
042600*    MATCHING CBP-RAW RECORD AT ALL.  TICKET CO-341.
042700     MOVE SPACE             TO CBP-AGG-RECORD.
042800     MOVE WS-PREV-IND-ID    TO CA-IND-ID.
042900     MOVE WS-PREV-FIPS      TO CA-FIPS.
043000     MOVE WS-RUNNING-EST-COUNT TO CA-EST-COUNT.
043100     IF WS-RUNNING-EST-COUNT = 0                                  CO-341
043200         SET CA-REC-ZERO-EST TO TRUE                              CO-341
043300     ELSE                                                         CO-341
043400         SET CA-REC-NORMAL TO TRUE                                CO-341
043500     END-IF.                                                      CO-341
043600     ACCEPT CA-RUN-DATE FROM DATE.                                CO-341
043700     WRITE CBP-AGG-RECORD.
043800     ADD 1 TO WS-AGG-WRITE-CNT.
043900     PERFORM 3200-ACCUMULATE-CONTROL-TOTALS.
044000*---------------------------------------------------------------*
044100 3120-START-NEW-GROUP.
044200*---------------------------------------------------------------*
044300*    RESETS THE RUNNING ACCUMULATORS TO THE FIRST RECORD OF THE
044400*    NEW INDUSTRY/FIPS GROUP -- CALLED BOTH ON THE VERY FIRST
044500*    SORT RECORD AND EVERY TIME THE KEY CHANGES THEREAFTER.
044600     SET WS-FIRST-GROUP TO FALSE.
044700     MOVE CS-SRT-IND-ID    TO WS-PREV-IND-ID.
044800     MOVE CS-SRT-FIPS      TO WS-PREV-FIPS.
044900     MOVE CS-SRT-EST-COUNT TO WS-RUNNING-EST-COUNT.
045000*---------------------------------------------------------------*
045100 3200-ACCUMULATE-CONTROL-TOTALS.
045200*---------------------------------------------------------------*
045300*    ROLLS THE JUST-WRITTEN COUNTY RECORD INTO ITS INDUSTRY'S
045400*    RUNNING TOTALS SO 6000 CAN PRINT AN ESTABLISHMENT AND
045500*    COUNTY COUNT PER INDUSTRY AT END OF RUN WITHOUT A SECOND
045600*    PASS OF CBP-AGG-FILE.
045700     PERFORM 3210-FIND-INDUSTRY-SLOT
045800         VARYING IR-LIST-IDX FROM 1 BY 1
045900         UNTIL IR-LIST-IDX > IR-LIST-COUNT.
046000*---------------------------------------------------------------*
046100 3210-FIND-INDUSTRY-SLOT.
046200*---------------------------------------------------------------*
046300*    THE DISTINCT-INDUSTRY LIST BUILT BACK IN 1150 DOUBLES AS THE
046400*    CONTROL-TOTAL TABLE -- SAME INDEX, SAME ORDER.
046500     IF IR-LIST-IND-ID (IR-LIST-IDX) = WS-PREV-IND-ID
046600         ADD WS-RUNNING-EST-COUNT
046700             TO IR-LIST-EST-TOTAL (IR-LIST-IDX)
046800         ADD 1 TO IR-LIST-CNTY-TOTAL (IR-LIST-IDX)
046900     END-IF.
047000*---------------------------------------------------------------*
047100 6000-DISPLAY-CONTROL-TOTALS.                                     CO-301  
047200*---------------------------------------------------------------*
047300     DISPLAY 'CBPPROC   -- CONTROL TOTALS FOLLOW'.                CO-301  
047400     DISPLAY 'CBP-RAW RECORDS READ     ' WS-RAW-READ-CNT.         CO-301  
047500     DISPLAY 'SORT RECORDS RELEASED    ' WS-SORT-RELEASE-CNT.     CO-301  
047600     DISPLAY 'CBP-AGG RECORDS WRITTEN  ' WS-AGG-WRITE-CNT.        CO-301  
047700     PERFORM 6010-DISPLAY-ONE-INDUSTRY-TOTAL                      CO-301  
047800         VARYING IR-LIST-IDX FROM 1 BY 1                          CO-301  
047900         UNTIL IR-LIST-IDX > IR-LIST-COUNT.                       CO-301  
048000*---------------------------------------------------------------*
048100 6010-DISPLAY-ONE-INDUSTRY-TOTAL.                                 CO-301  
048200*---------------------------------------------------------------*
048300     DISPLAY 'INDUSTRY ' IR-LIST-IND-ID (IR-LIST-IDX)             CO-301  
048400         ' COUNTIES ' IR-LIST-CNTY-TOTAL (IR-LIST-IDX)            CO-301  
048500         ' ESTABLISHMENTS ' IR-LIST-EST-TOTAL (IR-LIST-IDX).      CO-301  
