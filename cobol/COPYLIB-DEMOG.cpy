000100*-----------------------------------------------------------*
000200* COPYLIB-DEMOG -- COUNTY-DEMOGRAPHICS RECORD.  WRITTEN BY
000300* ACSPROC (ONE ROW PER COUNTY, ASCENDING BY CD-FIPS) AND READ
000400* BACK BY SCOREENG TO BUILD ITS COUNTY TABLE.
000500*-----------------------------------------------------------*
000600* 11/19/08 K. OSEI       WIDENED TO CARRY THE RUN DATE AND A
000700*                        PROFILE-COMPLETENESS FLAG SO A COUNTY
000800*                        SHOWING ZERO POPULATION CAN BE TOLD
000900*                        APART FROM ONE THE DEMOGRAPHIC EXTRACT
001000*                        NEVER COVERED.  TICKET CO-356.
001100*-----------------------------------------------------------*
001200 01  CD-OUT-RECORD.
001300     05  CD-FIPS                  PIC X(05).
001400     05  CD-FIPS-PARTS REDEFINES CD-FIPS.
001500         10  CD-FIPS-STATE        PIC X(02).
001600         10  CD-FIPS-COUNTY       PIC X(03).
001700     05  CD-NAME                  PIC X(30).
001800     05  CD-STATE                 PIC X(02).
001900     05  CD-POPULATION            PIC 9(09).
002000     05  CD-MEDIAN-INCOME         PIC 9(07).
002100     05  CD-MEDIAN-AGE            PIC 9(03)V9.
002200     05  CD-HH-SIZE               PIC 9V9.
002300     05  CD-POP-GROWTH            PIC S9(03)V99.
002400     05  CD-ST-AVG-INCOME         PIC 9(07).
002500     05  CD-ST-AVG-AGE            PIC 9(03)V9.
002600     05  CD-REC-STATUS            PIC X(02).
002700         88  CD-REC-FULL-PROFILE         VALUE 'FP'.
002800         88  CD-REC-ECON-ONLY            VALUE 'EO'.
002900     05  CD-RUN-DATE.
003000         10  CD-RUN-DATE-YY       PIC 9(02).
003100         10  CD-RUN-DATE-MM       PIC 9(02).
003200         10  CD-RUN-DATE-DD       PIC 9(02).
003300     05  FILLER                   PIC X(04).
