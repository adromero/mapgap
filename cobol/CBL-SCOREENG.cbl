000100*===============================================================*
000200* PROGRAM NAME:    SCOREENG
000300* ORIGINAL AUTHOR: J. FENWICK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 09/21/89 J. FENWICK      CREATED -- PHASE 3 OF THE COUNTY
000900*                          OPPORTUNITY SCORING RUN.  JOINS THE
001000*                          ESTABLISHMENT FILE WITH THE COUNTY
001100*                          DEMOGRAPHICS FILE, COMPUTES A WEIGHTED
001200*                          POPULATION-PER-ESTABLISHMENT SCORE,
001300*                          AND RANGES EVERY INDUSTRY 0-100.
001400* 02/14/90 J. FENWICK      A COUNTY WITH NO ESTABLISHMENTS ON
001500*                          RECORD IS NOT THROWN OUT -- IT IS
001600*                          GIVEN THE 95TH-PERCENTILE RATIO SO IT
001700*                          DOES NOT SCORE AS INFINITELY GOOD.
001800* 08/30/94 K. OSEI         INCOME AND GROWTH NOW WEIGHT THE RAW
001900*                          SCORE INSTEAD OF BEING IGNORED --
002000*                          PLANNING WANTS HIGH-INCOME, HIGH-
002100*                          GROWTH COUNTIES PUSHED UP.  TICKET
002200*                          CO-178.
002300* 07/22/98 D. PRUITT       YEAR 2000 REVIEW -- NO 2-DIGIT YEAR
002400*                          FIELDS IN THIS PROGRAM.  NO CHANGE
002500*                          REQUIRED, LOGGED FOR THE AUDIT FILE.
002600* 02/11/99 D. PRUITT       Y2K SIGN-OFF. SEE CO-220.
002700* 12/01/04 S. ILIFF        AN INDUSTRY WITH NO QUALIFYING COUNTY
002800*                          NOW SKIPS CLEANLY (WARNING LOGGED)
002900*                          INSTEAD OF WRITING A DIVIDE-BY-ZERO
003000*                          SCORE.  TICKET CO-318.
003100* 11/19/08 J. FENWICK      COUNTY-SCORE OUTPUT NOW CARRIES A RUN
003200*                          DATE AND A HIGH-OPPORTUNITY FLAG (75
003300*                          AND UP) SO REPORTING DOES NOT HAVE TO
003400*                          RE-DERIVE THE CUTOFF EVERY TIME.
003500*                          TICKET CO-319.
003600* 12/05/08 R.T. MALLORY    RAW-SCORE AND ITS MIN/MAX HOLDERS WERE
003700*                          ONLY SEVEN DIGITS WIDE -- A LARGE COUNTY
003800*                          WITH A SMALL ESTABLISHMENT COUNT IN A
003900*                          NICHE INDUSTRY COULD DRIVE POP-PER-BIZ
004000*                          PAST 9,999,999 AND TRUNCATE THE RESULT,
004100*                          WHICH THEN POISONED THE WHOLE INDUSTRY'S
004200*                          NORMALIZATION BOUNDS.  WIDENED TO MATCH
004300*                          POP-PER-BIZ.  TICKET CO-320.
004400* 12/05/08 R.T. MALLORY    WHEN THE COUNTY DEMOGRAPHICS FILE COMES
004500*                          UP EMPTY (BOTH THE CENSUS EXTRACT AND
004600*                          THE PRIOR-RUN FALLBACK FAILED UPSTREAM
004700*                          IN ACSPROC) THE SCORE WORK TABLE WAS
004800*                          BUILT FROM THE DEMOGRAPHICS TABLE ALONE,
004900*                          SO IT STAYED EMPTY AND NO INDUSTRY EVER
005000*                          SCORED A SINGLE COUNTY.  THE RUN SHOULD
005100*                          STILL PRODUCE ESTABLISHMENT-ONLY SCORES
005200*                          IN THAT CASE, NOT A SILENT ZERO-COUNTY
005300*                          OUTPUT.  THE UNIVERSE NOW FALLS BACK TO
005400*                          CBP-AGG WHEN THE DEMOGRAPHICS TABLE IS
005500*                          EMPTY, INCOME AND GROWTH DEFAULT TO
005600*                          ZERO, BOTH WEIGHTS COLLAPSE TO 1.0 BY
005700*                          THE NORMAL DEGENERATE-DIVISOR RULES, AND
005800*                          A WARNING IS LOGGED TO THE JOB OUTPUT.
005900*                          TICKET CO-321.
006000*===============================================================*
006100 IDENTIFICATION DIVISION.
006200 PROGRAM-ID.    SCOREENG.
006300 AUTHOR.        J. FENWICK.
006400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
006500 DATE-WRITTEN.  09/21/89.
006600 DATE-COMPILED.
006700 SECURITY.      NON-CONFIDENTIAL.
006800*===============================================================*
006900 ENVIRONMENT DIVISION.
007000*---------------------------------------------------------------*
007100 CONFIGURATION SECTION.
007200*---------------------------------------------------------------*
007300 SOURCE-COMPUTER. IBM-3081.
007400 OBJECT-COMPUTER. IBM-3081.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*---------------------------------------------------------------*
007800 INPUT-OUTPUT SECTION.
007900*---------------------------------------------------------------*
008000 FILE-CONTROL.
008100     SELECT INDUSTRY-REF-FILE   ASSIGN TO INDREF
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       FILE STATUS  IS INDREF-STATUS.
008400*
008500     SELECT CBP-AGG-FILE        ASSIGN TO CBPAGG
008600       ORGANIZATION IS LINE SEQUENTIAL
008700       FILE STATUS  IS CBPAGG-STATUS.
008800*
008900     SELECT COUNTY-DEMOG-FILE   ASSIGN TO CNTYDEM
009000       ORGANIZATION IS LINE SEQUENTIAL
009100       FILE STATUS  IS CNTYDEM-STATUS.
009200*
009300     SELECT COUNTY-SCORE-FILE   ASSIGN TO CNTYSCR
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       FILE STATUS  IS CNTYSCR-STATUS.
009600*
009700     SELECT CAP-SORT-FILE       ASSIGN TO SORTWK2.
009800*===============================================================*
009900 DATA DIVISION.
010000*---------------------------------------------------------------*
010100 FILE SECTION.
010200*---------------------------------------------------------------*
010300 FD  INDUSTRY-REF-FILE
010400     RECORDING MODE IS F.
010500     COPY INDREF.
010600*---------------------------------------------------------------*
010700 FD  CBP-AGG-FILE
010800     RECORDING MODE IS F.
010900     COPY CBPAGG.
011000*---------------------------------------------------------------*
011100 FD  COUNTY-DEMOG-FILE
011200     RECORDING MODE IS F.
011300     COPY DEMOG.
011400*---------------------------------------------------------------*
011500 FD  COUNTY-SCORE-FILE
011600     RECORDING MODE IS F.
011700     COPY SCORE.
011800*---------------------------------------------------------------*
011900 SD  CAP-SORT-FILE.
012000 01  CP-SORT-RECORD.
012100     05  CP-RATIO                 PIC 9(09)V9999.
012200     05  FILLER                   PIC X(09).
012300*===============================================================*
012400 WORKING-STORAGE SECTION.
012500*---------------------------------------------------------------*
012600*    VSAM/QSAM FILE STATUS BYTES -- '00' MEANS SUCCESS ON THIS
012700*    SHOP'S COMPILER, '10' MEANS AT-END.  NOTHING ELSE IS EVER
012800*    TESTED FOR HERE; A REAL FILE ERROR ABENDS ON THE NEXT I-O.
012900 01  WS-FILE-STATUS-FIELDS.
013000     05  INDREF-STATUS            PIC X(02).
013100         88  INDREF-OK                      VALUE '00'.
013200         88  INDREF-EOF                     VALUE '10'.
013300     05  CBPAGG-STATUS            PIC X(02).
013400         88  CBPAGG-OK                      VALUE '00'.
013500         88  CBPAGG-EOF                     VALUE '10'.
013600     05  CNTYDEM-STATUS           PIC X(02).
013700         88  CNTYDEM-OK                     VALUE '00'.
013800         88  CNTYDEM-EOF                    VALUE '10'.
013900     05  CNTYSCR-STATUS           PIC X(02).
014000         88  CNTYSCR-OK                     VALUE '00'.
014100*---------------------------------------------------------------*
014200*    ODDS-AND-ENDS SWITCHES THAT DID NOT EARN THEIR OWN NAMED
014300*    GROUP -- EACH ONE IS LOCAL TO A SINGLE PARAGRAPH'S LOOP.
014400 01  WS-SWITCHES-MISC-FIELDS.
014500     05  IR-DISTINCT-FOUND-SW     PIC X(01) VALUE 'N'.
014600         88  IR-DISTINCT-FOUND              VALUE 'Y'.
014700     05  WS-CBP-EOF-SW            PIC X(01) VALUE 'N'.
014800         88  WS-CBP-EOF                     VALUE 'Y'.
014900     05  WS-NO-MORE-AGG-SW        PIC X(01) VALUE 'N'.
015000         88  WS-NO-MORE-AGG                 VALUE 'Y'.
015100*---------------------------------------------------------------*
015200* DISTINCT INDUSTRY LIST -- UP TO 15 CATEGORIES, READ FROM THE
015300* SAME REFERENCE FILE CBPPROC USES.
015400*---------------------------------------------------------------*
015500 01  IR-TABLE-SIZES.
015600     05  IR-LIST-COUNT            PIC S9(03) USAGE COMP VALUE 0.
015700 01  IR-IND-LIST-AREA.
015800     05  IR-IND-LIST-ENTRY OCCURS 1 TO 15 TIMES
015900             DEPENDING ON IR-LIST-COUNT
016000             INDEXED BY IR-LIST-IDX.
016100         10  IR-LIST-IND-ID       PIC X(20).
016200         10  IR-LIST-SCORED-CNT   PIC 9(05) USAGE COMP VALUE 0.
016300*---------------------------------------------------------------*
016400* COUNTY DEMOGRAPHICS TABLE -- LOADED ONCE, ALREADY ASCENDING BY
016500* FIPS BECAUSE ACSPROC WRITES IT THAT WAY.  INVALID FIPS/STATE
016600* PREFIXES ARE DROPPED AT LOAD TIME, NOT CARRIED FORWARD.
016700*---------------------------------------------------------------*
016800 01  WS-DEMO-TABLE-SIZES.
016900     05  WS-DEMO-COUNT            PIC S9(05) USAGE COMP VALUE 0.
017000*    DEMOGRAPHICS-EMPTY SWITCH -- SET ONCE, AFTER THE LOAD PASS,    CO-321
017100*    WHEN NEITHER THE CENSUS EXTRACT NOR THE PRIOR-RUN FALLBACK     CO-321
017200*    ACSPROC TRIES COULD PRODUCE A SINGLE USABLE COUNTY.            CO-321
017300    05  WS-DEMO-FALLBACK-SW      PIC X(01) VALUE 'N'.               CO-321
017400        88  WS-DEMO-FALLBACK                   VALUE 'Y'.           CO-321
017500 01  WS-DEMO-TABLE-AREA.
017600     05  WS-DEMO-ENTRY OCCURS 1 TO 3300 TIMES
017700             DEPENDING ON WS-DEMO-COUNT
017800             ASCENDING KEY IS WDM-FIPS
017900             INDEXED BY WS-DEMO-IDX.
018000         10  WDM-FIPS             PIC X(05).
018100         10  WDM-NAME             PIC X(30).
018200         10  WDM-STATE            PIC X(02).
018300         10  WDM-POPULATION       PIC 9(09) USAGE COMP.
018400         10  WDM-MEDIAN-INCOME    PIC 9(07) USAGE COMP.
018500         10  WDM-POP-GROWTH       PIC S9(03)V99 USAGE COMP.
018600*---------------------------------------------------------------*
018700* PER-INDUSTRY ESTABLISHMENT TABLE -- REBUILT FOR EACH INDUSTRY
018800* BY RE-READING CBP-AGG AND KEEPING ONLY MATCHING ROWS.  ARRIVES
018900* ALREADY ASCENDING BY FIPS SINCE CBPPROC SORTS INDUSTRY MAJOR,
019000* FIPS MINOR.
019100*---------------------------------------------------------------*
019200 01  WS-AGG-TABLE-SIZES.
019300     05  WS-AGG-COUNT             PIC S9(05) USAGE COMP VALUE 0.
019400 01  WS-AGG-TABLE-AREA.
019500     05  WS-AGG-ENTRY OCCURS 1 TO 3300 TIMES
019600             DEPENDING ON WS-AGG-COUNT
019700             ASCENDING KEY IS WAG-FIPS
019800             INDEXED BY WS-AGG-IDX.
019900         10  WAG-FIPS             PIC X(05).
020000         10  WAG-EST-COUNT        PIC 9(07) USAGE COMP.
020100*---------------------------------------------------------------*
020200* PER-INDUSTRY SCORE WORK TABLE -- ONE ENTRY PER DEMOGRAPHICS
020300* COUNTY, CARRIED THROUGH ALL FOUR SCORING PASSES.
020400*---------------------------------------------------------------*
020500 01  WS-SCORE-TABLE-SIZES.
020600     05  WS-SCORE-COUNT           PIC S9(05) USAGE COMP VALUE 0.
020700 01  WS-SCORE-WORK-AREA.
020800     05  WS-SCORE-ENTRY OCCURS 1 TO 3300 TIMES
020900             DEPENDING ON WS-SCORE-COUNT
021000             INDEXED BY WS-SCORE-IDX.
021100         10  WSC-FIPS             PIC X(05).
021200         10  WSC-NAME             PIC X(30).
021300         10  WSC-STATE            PIC X(02).
021400         10  WSC-POPULATION       PIC 9(09)      USAGE COMP.
021500         10  WSC-MEDIAN-INCOME    PIC 9(07)      USAGE COMP.
021600         10  WSC-POP-GROWTH       PIC S9(03)V99  USAGE COMP.
021700         10  WSC-EST-COUNT        PIC 9(07)      USAGE COMP.
021800         10  WSC-POP-PER-BIZ      PIC 9(09)V9999 USAGE COMP.
021900         10  WSC-RAW-SCORE        PIC S9(09)V9999 USAGE COMP.       CO-320
022000         10  WSC-FINAL-SCORE      PIC 9(03)      USAGE COMP.
022100         10  WSC-QUALIFIES-SW     PIC X(01).
022200             88  WSC-QUALIFIES                  VALUE 'Y'.
022300*---------------------------------------------------------------*
022400* NORMALIZATION BOUNDS FOR THE CURRENT INDUSTRY.
022500*---------------------------------------------------------------*
022600 01  WS-BOUNDS-AREA.
022700     05  WS-INCOME-MIN            PIC 9(07)      USAGE COMP.
022800     05  WS-INCOME-MAX            PIC 9(07)      USAGE COMP.
022900     05  WS-INCOME-DIVISOR        PIC S9(07)     USAGE COMP.
023000     05  WS-INCOME-FOUND-SW       PIC X(01) VALUE 'N'.
023100         88  WS-INCOME-FOUND                VALUE 'Y'.
023200     05  WS-GROWTH-MIN            PIC S9(05)V99  USAGE COMP.
023300     05  WS-GROWTH-MAX            PIC S9(05)V99  USAGE COMP.
023400     05  WS-GROWTH-DIVISOR        PIC S9(05)V99  USAGE COMP.
023500     05  WS-GROWTH-FOUND-SW       PIC X(01) VALUE 'N'.
023600         88  WS-GROWTH-FOUND                VALUE 'Y'.
023700     05  WS-RATIO-COUNT           PIC S9(05)     USAGE COMP
023800                                  VALUE 0.
023900     05  WS-ZERO-EST-CAP          PIC 9(09)V9999 USAGE COMP
024000                                  VALUE 1.0000.
024100     05  WS-TARGET-INDEX          PIC S9(05)     USAGE COMP.
024200     05  WS-RETURN-INDEX          PIC S9(05)     USAGE COMP.
024300     05  WS-RAW-MIN               PIC S9(09)V9999 USAGE COMP.       CO-320
024400     05  WS-RAW-MAX               PIC S9(09)V9999 USAGE COMP.       CO-320
024500     05  WS-RAW-FOUND-SW          PIC X(01) VALUE 'N'.
024600         88  WS-RAW-FOUND                   VALUE 'Y'.
024700     05  WS-NORM-INCOME           PIC S9(03)V9999 USAGE COMP.
024800     05  WS-NORM-GROWTH           PIC S9(03)V9999 USAGE COMP.
024900     05  WS-INCOME-WEIGHT         PIC S9(03)V9999 USAGE COMP.
025000     05  WS-GROWTH-WEIGHT         PIC S9(03)V9999 USAGE COMP.
025100*---------------------------------------------------------------*
025200*    SCRATCH FIPS HOLDER USED ONLY INSIDE 2220'S ESTABLISHMENT-
025300*    COUNT LOOKUP -- REDEFINED BELOW SO THE STATE PREFIX CAN BE
025400*    PULLED OFF WITHOUT A REFERENCE-MODIFICATION CLAUSE.
025500 01  WS-UNIVERSE-FIPS             PIC X(05).
025600 01  WS-UNIVERSE-FIPS-PARTS REDEFINES WS-UNIVERSE-FIPS.
025700     05  WS-UNIVERSE-STATE        PIC X(02).
025800     05  WS-UNIVERSE-COUNTY       PIC X(03).
025900*---------------------------------------------------------------*
026000*    LEFT OVER FROM AN EARLIER DEBUG BUILD THAT DISPLAYED EACH
026100*    COUNTY'S SCORE TO THE JOB LOG AS IT WAS COMPUTED -- KEPT
026200*    SINCE OPERATIONS STILL UPSI-SWITCHES IT ON OCCASIONALLY
026300*    WHEN A SCORING RUN LOOKS SUSPECT.
026400 01  WS-SCORE-DISPLAY-LINE.
026500     05  WS-DISP-SCORE            PIC ZZ9.
026600 01  WS-SCORE-DISPLAY-ALT REDEFINES WS-SCORE-DISPLAY-LINE
026700                              PIC X(03).
026800*---------------------------------------------------------------*
026900*    RUN-WIDE CONTROL TOTALS -- ACCUMULATE ACROSS EVERY INDUSTRY
027000*    AND ARE NOT RESET BETWEEN 2100'S PASSES.
027100 01  WS-CONTROL-TOTALS.
027200     05  WS-COUNTIES-SCORED       PIC 9(05) USAGE COMP VALUE 0.
027300     05  WS-BATCHES-WRITTEN       PIC 9(03) USAGE COMP VALUE 0.
027400*---------------------------------------------------------------*
027500     COPY STATAB.
027600*===============================================================*
027700 PROCEDURE DIVISION.
027800*---------------------------------------------------------------*
027900 0000-MAIN-PROCESSING.
028000*---------------------------------------------------------------*
028100*    THE INDUSTRY LIST AND COUNTY DEMOGRAPHICS ARE BOTH LOADED
028200*    ONCE, UP FRONT, THEN HELD IN WORKING STORAGE FOR EVERY
028300*    INDUSTRY SCORED BELOW -- CBP-AGG-FILE IS THE ONLY FILE
028400*    REOPENED PER INDUSTRY SINCE IT IS FAR TOO LARGE TO TABLE
028500*    WHOLE.
028600     PERFORM 1000-LOAD-INDUSTRY-LIST.
028700     PERFORM 1500-LOAD-DEMOGRAPHICS-TABLE.
028800     OPEN OUTPUT COUNTY-SCORE-FILE.
028900     PERFORM 2000-SCORE-ALL-INDUSTRIES.
029000     CLOSE COUNTY-SCORE-FILE.
029100     PERFORM 6000-DISPLAY-GRAND-TOTAL.
029200     GOBACK.
029300*---------------------------------------------------------------*
029400 1000-LOAD-INDUSTRY-LIST.
029500*---------------------------------------------------------------*
029600*    SAME DISTINCT-INDUSTRY-ID LIST CBPPROC BUILDS FOR ITS OWN
029700*    CONTROL TOTALS -- BUILT INDEPENDENTLY HERE SINCE THE TWO
029800*    PROGRAMS DO NOT SHARE WORKING STORAGE ACROSS JOB STEPS.
029900     OPEN INPUT INDUSTRY-REF-FILE.
030000     IF INDREF-OK
030100         PERFORM 1010-READ-INDUSTRY-REF
030200         PERFORM 1020-PROCESS-ONE-IR-RECORD
030300             UNTIL INDREF-EOF
030400     END-IF.
030500     CLOSE INDUSTRY-REF-FILE.
030600*---------------------------------------------------------------*
030700 1010-READ-INDUSTRY-REF.
030800*---------------------------------------------------------------*
030900*    NO READ-COUNT CONTROL TOTAL NEEDED HERE -- THIS PROGRAM'S
031000*    CONTROL TOTALS ARE COUNTY AND BATCH COUNTS, NOT RECORD
031100*    COUNTS OFF THE REFERENCE FILE.
031200     READ INDUSTRY-REF-FILE
031300         AT END SET INDREF-EOF TO TRUE
031400     END-READ.
031500*---------------------------------------------------------------*
031600 1020-PROCESS-ONE-IR-RECORD.
031700*---------------------------------------------------------------*
031800*    IDENTICAL DEDUPLICATION LOGIC TO CBPPROC'S 1150 -- KEPT AS
031900*    A SEPARATE COPY RATHER THAN A CALLED SUBPROGRAM SINCE EACH
032000*    PROGRAM'S INDUSTRY LIST LIVES IN ITS OWN TABLE SIZE.
032100     SET IR-DISTINCT-FOUND TO FALSE.
032200     PERFORM 1030-CHECK-DISTINCT-ENTRY
032300         VARYING IR-LIST-IDX FROM 1 BY 1
032400         UNTIL IR-LIST-IDX > IR-LIST-COUNT OR IR-DISTINCT-FOUND.
032500     IF NOT IR-DISTINCT-FOUND
032600         ADD 1 TO IR-LIST-COUNT
032700         MOVE IR-IND-ID TO IR-LIST-IND-ID (IR-LIST-COUNT)
032800     END-IF.
032900     PERFORM 1010-READ-INDUSTRY-REF.
033000*---------------------------------------------------------------*
033100 1030-CHECK-DISTINCT-ENTRY.
033200*---------------------------------------------------------------*
033300*    ONE COMPARE PER CALL, SAME PATTERN AS CBPPROC 1155.
033400     IF IR-LIST-IND-ID (IR-LIST-IDX) = IR-IND-ID
033500         SET IR-DISTINCT-FOUND TO TRUE
033600     END-IF.
033700*---------------------------------------------------------------*
033800 1500-LOAD-DEMOGRAPHICS-TABLE.
033900*---------------------------------------------------------------*
034000*    COUNTY-DEMOG-FILE IS SMALL ENOUGH (ONE ROW PER U.S. COUNTY)
034100*    TO HOLD ENTIRELY IN WS-DEMO-TABLE-AREA FOR THE LIFE OF THE
034200*    RUN, SINCE EVERY INDUSTRY'S SCORING PASS NEEDS TO JOIN
034300*    AGAINST IT.
034400     OPEN INPUT COUNTY-DEMOG-FILE.
034500     IF CNTYDEM-OK
034600         PERFORM 1510-READ-DEMOG-RECORD
034700         PERFORM 1520-PROCESS-ONE-DEMOG-RECORD
034800             UNTIL CNTYDEM-EOF
034900         CLOSE COUNTY-DEMOG-FILE
035000     END-IF.
035100*    COUNTY-DEMOG-FILE IS ITSELF ACSPROC'S FALLBACK OUTPUT --      CO-321
035200*    BY THE TIME THIS PROGRAM RUNS, BOTH THE CENSUS EXTRACT AND   CO-321
035300*    THE PRIOR-RUN FALLBACK HAVE ALREADY FAILED IF THIS TABLE     CO-321
035400*    COMES UP EMPTY.  DO NOT ABORT -- SCORE ON ESTABLISHMENT      CO-321
035500*    DATA ALONE AND LOG IT SO OPERATIONS CAN CHASE THE ROOT       CO-321
035600*    CAUSE UPSTREAM.                                              CO-321
035700     IF WS-DEMO-COUNT = 0                                         CO-321
035800         SET WS-DEMO-FALLBACK TO TRUE                             CO-321
035900         DISPLAY 'WARNING -- COUNTY DEMOGRAPHICS EMPTY, '         CO-321
036000             'SCORING ON ESTABLISHMENT DATA ONLY'                 CO-321
036100     END-IF.                                                      CO-321
036200*---------------------------------------------------------------*
036300 1510-READ-DEMOG-RECORD.
036400*---------------------------------------------------------------*
036500*    PLAIN SEQUENTIAL READ -- THE FILE CARRIES NO KEY SCOREENG
036600*    NEEDS TO MATCH ON DURING THE LOAD PASS ITSELF.
036700     READ COUNTY-DEMOG-FILE
036800         AT END SET CNTYDEM-EOF TO TRUE
036900     END-READ.
037000*---------------------------------------------------------------*
037100 1520-PROCESS-ONE-DEMOG-RECORD.
037200*---------------------------------------------------------------*
037300*    STATE ABBREVIATION IS FILLED IN FROM THE FIPS PREFIX ONLY
037400*    WHEN ACSPROC LEFT CD-STATE BLANK -- NORMALLY ACSPROC HAS
037500*    ALREADY RESOLVED IT, BUT THIS IS CHEAP INSURANCE AGAINST A
037600*    SHORT-CIRCUITED UPSTREAM RUN.
037700     SET ST-TAB-IDX TO 1.
037800     SET ST-LOOKUP-NOT-FOUND TO TRUE.
037900     SEARCH ALL ST-FIPS-ENTRY
038000         AT END SET ST-LOOKUP-NOT-FOUND TO TRUE
038100         WHEN ST-TAB-FIPS (ST-TAB-IDX) = CD-FIPS (1:2)
038200             SET ST-LOOKUP-FOUND TO TRUE
038300     END-SEARCH.
038400     IF ST-LOOKUP-FOUND
038500         ADD 1 TO WS-DEMO-COUNT
038600         MOVE CD-FIPS          TO WDM-FIPS (WS-DEMO-COUNT)
038700         MOVE CD-NAME          TO WDM-NAME (WS-DEMO-COUNT)
038800         IF CD-STATE = SPACES
038900             MOVE ST-TAB-ABBREV (ST-TAB-IDX)
039000                 TO WDM-STATE (WS-DEMO-COUNT)
039100         ELSE
039200             MOVE CD-STATE     TO WDM-STATE (WS-DEMO-COUNT)
039300         END-IF
039400         MOVE CD-POPULATION    TO WDM-POPULATION (WS-DEMO-COUNT)
039500         MOVE CD-MEDIAN-INCOME
039600             TO WDM-MEDIAN-INCOME (WS-DEMO-COUNT)
039700         MOVE CD-POP-GROWTH    TO WDM-POP-GROWTH (WS-DEMO-COUNT)
039800     END-IF.
039900     PERFORM 1510-READ-DEMOG-RECORD.
040000*---------------------------------------------------------------*
040100 2000-SCORE-ALL-INDUSTRIES.
040200*---------------------------------------------------------------*
040300*    ONE FULL SCORING PASS -- LOAD, BOUND, CAP, COMPUTE, WRITE,
040400*    TALLY -- PER DISTINCT INDUSTRY ID.  NOTHING CARRIES OVER
040500*    FROM ONE INDUSTRY'S PASS TO THE NEXT EXCEPT THE GRAND
040600*    TOTALS ACCUMULATED IN 3500.
040700     PERFORM 2100-SCORE-ONE-INDUSTRY
040800         VARYING IR-LIST-IDX FROM 1 BY 1
040900         UNTIL IR-LIST-IDX > IR-LIST-COUNT.
041000*---------------------------------------------------------------*
041100 2100-SCORE-ONE-INDUSTRY.
041200*---------------------------------------------------------------*
041300*    THE SEVEN STEPS BELOW MUST RUN IN THIS ORDER -- THE
041400*    NORMALIZATION BOUNDS BUILT IN 2200/2300 AND THE ZERO-
041500*    ESTABLISHMENT CAP BUILT IN 2400 ARE BOTH CONSUMED BY THE
041600*    RAW-SCORE COMPUTE IN 2500.
041700     PERFORM 2110-LOAD-AGG-TABLE-FOR-INDUSTRY.
041800     PERFORM 2200-BUILD-SCORE-WORK-TABLE.
041900     PERFORM 2300-FINALIZE-BOUNDS.
042000     PERFORM 2400-COMPUTE-ZERO-EST-CAP.
042100     PERFORM 2500-COMPUTE-RAW-SCORES.
042200     PERFORM 3000-NORMALIZE-AND-WRITE.
042300     PERFORM 3500-ACCUMULATE-INDUSTRY-TOTALS.
042400*---------------------------------------------------------------*
042500 2110-LOAD-AGG-TABLE-FOR-INDUSTRY.
042600*---------------------------------------------------------------*
042700*    CBP-AGG-FILE HOLDS EVERY INDUSTRY'S COUNTY RECORDS -- THIS
042800*    FILTERS DOWN TO JUST THE CURRENT INDUSTRY AS IT READS, SO
042900*    THE IN-MEMORY TABLE NEVER HOLDS MORE THAN ONE INDUSTRY AT
043000*    A TIME.
043100     MOVE 0 TO WS-AGG-COUNT.
043200     OPEN INPUT CBP-AGG-FILE.
043300     IF CBPAGG-OK
043400         PERFORM 2115-READ-AGG-RECORD
043500         PERFORM 2120-PROCESS-ONE-AGG-RECORD
043600             UNTIL CBPAGG-EOF
043700         CLOSE CBP-AGG-FILE
043800     END-IF.
043900*---------------------------------------------------------------*
044000 2115-READ-AGG-RECORD.
044100*---------------------------------------------------------------*
044200*    STRAIGHT SEQUENTIAL READ OF THE FULL CBP-AGG-FILE -- THE
044300*    INDUSTRY FILTER HAPPENS IN 2120, NOT HERE.
044400     READ CBP-AGG-FILE
044500         AT END SET CBPAGG-EOF TO TRUE
044600     END-READ.
044700*---------------------------------------------------------------*
044800 2120-PROCESS-ONE-AGG-RECORD.
044900*---------------------------------------------------------------*
045000*    CBP-AGG-FILE IS NOT SORTED BY INDUSTRY, SO EVERY RECORD IS
045100*    READ AND TESTED -- A FULL FILE PASS PER INDUSTRY IS THE
045200*    PRICE OF KEEPING CBPPROC'S OUTPUT IN ITS NATURAL
045300*    FIPS-WITHIN-INDUSTRY SEQUENCE RATHER THAN RE-SORTING IT
045400*    HERE.
045500     IF CA-IND-ID = IR-LIST-IND-ID (IR-LIST-IDX)
045600         ADD 1 TO WS-AGG-COUNT
045700         MOVE CA-FIPS      TO WAG-FIPS (WS-AGG-COUNT)
045800         MOVE CA-EST-COUNT TO WAG-EST-COUNT (WS-AGG-COUNT)
045900     END-IF.
046000     PERFORM 2115-READ-AGG-RECORD.
046100*---------------------------------------------------------------*
046200 2200-BUILD-SCORE-WORK-TABLE.
046300*---------------------------------------------------------------*
046400*    THE UNIVERSE OF COUNTIES SCORED FOR THIS INDUSTRY IS BUILT
046500*    HERE -- NORMALLY EVERY DEMOGRAPHICS-TABLE COUNTY, BUT SEE
046600*    THE CO-321 FALLBACK BELOW FOR WHAT HAPPENS WHEN THE
046700*    DEMOGRAPHICS TABLE NEVER LOADED A SINGLE ROW.
046800     MOVE 0 TO WS-SCORE-COUNT.
046900     MOVE 0 TO WS-INCOME-MIN WS-INCOME-MAX.
047000     MOVE 0 TO WS-GROWTH-MIN WS-GROWTH-MAX.
047100     MOVE 0 TO WS-RATIO-COUNT.
047200     SET WS-INCOME-FOUND-SW TO 'N'.
047300     SET WS-GROWTH-FOUND-SW TO 'N'.
047400*    CO-321 -- NO DEMOGRAPHICS LOADED FOR THE WHOLE RUN MEANS
047500*    THE UNIVERSE HAS TO COME FROM CBP-AGG INSTEAD, ONE ENTRY
047600*    PER COUNTY THIS INDUSTRY HAS ESTABLISHMENTS IN.
047700     IF WS-DEMO-FALLBACK
047800         PERFORM 2215-BUILD-ONE-ENTRY-FROM-AGG
047900             VARYING WS-AGG-IDX FROM 1 BY 1
048000             UNTIL WS-AGG-IDX > WS-AGG-COUNT
048100     ELSE
048200         PERFORM 2210-BUILD-ONE-SCORE-ENTRY
048300             VARYING WS-DEMO-IDX FROM 1 BY 1
048400             UNTIL WS-DEMO-IDX > WS-DEMO-COUNT
048500     END-IF.
048600*---------------------------------------------------------------*
048700 2210-BUILD-ONE-SCORE-ENTRY.
048800*---------------------------------------------------------------*
048900*    ONE SCORE-WORK-TABLE ROW PER DEMOGRAPHICS-TABLE COUNTY,
049000*    REGARDLESS OF WHETHER THIS INDUSTRY HAS ANY ESTABLISHMENTS
049100*    THERE -- 2220 BELOW FILLS IN A ZERO ESTABLISHMENT COUNT IF
049200*    THE LOOKUP MISSES.
049300     ADD 1 TO WS-SCORE-COUNT.
049400     MOVE WDM-FIPS (WS-DEMO-IDX)
049500         TO WSC-FIPS (WS-SCORE-COUNT).
049600     MOVE WDM-NAME (WS-DEMO-IDX)
049700         TO WSC-NAME (WS-SCORE-COUNT).
049800     MOVE WDM-STATE (WS-DEMO-IDX)
049900         TO WSC-STATE (WS-SCORE-COUNT).
050000     MOVE WDM-POPULATION (WS-DEMO-IDX)
050100         TO WSC-POPULATION (WS-SCORE-COUNT).
050200     MOVE WDM-MEDIAN-INCOME (WS-DEMO-IDX)
050300         TO WSC-MEDIAN-INCOME (WS-SCORE-COUNT).
050400     MOVE WDM-POP-GROWTH (WS-DEMO-IDX)
050500         TO WSC-POP-GROWTH (WS-SCORE-COUNT).
050600     SET WSC-QUALIFIES-SW (WS-SCORE-COUNT) TO 'N'.
050700     MOVE WS-DEMO-IDX TO WS-SCORE-IDX.
050800     PERFORM 2220-LOOKUP-EST-COUNT.
050900     PERFORM 2230-ACCUMULATE-INCOME-BOUNDS.
051000     PERFORM 2240-ACCUMULATE-GROWTH-BOUNDS.
051100*---------------------------------------------------------------*
051200 2215-BUILD-ONE-ENTRY-FROM-AGG.                                  CO-321
051300*---------------------------------------------------------------*
051400*    ESTABLISHMENT-ONLY FALLBACK ENTRY -- NO POPULATION, NO      CO-321
051500*    INCOME, NO GROWTH FIGURE EXISTS WITHOUT DEMOGRAPHICS, SO    CO-321
051600*    THOSE FIELDS STAY ZERO AND THE COUNTY'S STATE ABBREVIATION  CO-321
051700*    IS DERIVED FROM THE FIPS PREFIX THE SAME WAY 1520 DOES IT.  CO-321
051800     IF WAG-EST-COUNT (WS-AGG-IDX) > 0                           CO-321
051900         ADD 1 TO WS-SCORE-COUNT                                 CO-321
052000         MOVE WAG-FIPS (WS-AGG-IDX)                              CO-321
052100             TO WSC-FIPS (WS-SCORE-COUNT)                        CO-321
052200         MOVE SPACES TO WSC-NAME (WS-SCORE-COUNT)                CO-321
052300         SET ST-TAB-IDX TO 1                                     CO-321
052400         SET ST-LOOKUP-NOT-FOUND TO TRUE                         CO-321
052500         SEARCH ALL ST-FIPS-ENTRY                                CO-321
052600             AT END SET ST-LOOKUP-NOT-FOUND TO TRUE              CO-321
052700             WHEN ST-TAB-FIPS (ST-TAB-IDX) =                     CO-321
052800                 WAG-FIPS (WS-AGG-IDX) (1:2)                     CO-321
052900                 SET ST-LOOKUP-FOUND TO TRUE                     CO-321
053000         END-SEARCH                                              CO-321
053100         IF ST-LOOKUP-FOUND                                      CO-321
053200             MOVE ST-TAB-ABBREV (ST-TAB-IDX)                     CO-321
053300                 TO WSC-STATE (WS-SCORE-COUNT)                   CO-321
053400         ELSE                                                    CO-321
053500             MOVE SPACES TO WSC-STATE (WS-SCORE-COUNT)           CO-321
053600         END-IF                                                  CO-321
053700         MOVE 0 TO WSC-POPULATION (WS-SCORE-COUNT)               CO-321
053800         MOVE 0 TO WSC-MEDIAN-INCOME (WS-SCORE-COUNT)            CO-321
053900         MOVE 0 TO WSC-POP-GROWTH (WS-SCORE-COUNT)               CO-321
054000         SET WSC-QUALIFIES-SW (WS-SCORE-COUNT) TO 'N'            CO-321
054100         MOVE WAG-EST-COUNT (WS-AGG-IDX)                         CO-321
054200             TO WSC-EST-COUNT (WS-SCORE-COUNT)                   CO-321
054300         MOVE 0 TO WSC-POP-PER-BIZ (WS-SCORE-COUNT)              CO-321
054400     END-IF.                                                     CO-321
054500*---------------------------------------------------------------*
054600 2220-LOOKUP-EST-COUNT.
054700*---------------------------------------------------------------*
054800*    WS-AGG-TABLE-AREA IS LOADED IN CBP-AGG-FILE'S NATURAL
054900*    FIPS-WITHIN-INDUSTRY ORDER BUT NOT NECESSARILY ASCENDING
055000*    FIPS ACROSS THE WHOLE TABLE, SO THIS IS A SEQUENTIAL SEARCH
055100*    RATHER THAN A SEARCH ALL.
055200     MOVE 0 TO WAG-EST-COUNT (1).
055300     MOVE WSC-FIPS (WS-SCORE-COUNT) TO WS-UNIVERSE-FIPS.
055400     SET WS-AGG-IDX TO 1.
055500     MOVE 0 TO WSC-EST-COUNT (WS-SCORE-COUNT).
055600     IF WS-AGG-COUNT > 0
055700         SEARCH ALL WS-AGG-ENTRY
055800             WHEN WAG-FIPS (WS-AGG-IDX) = WS-UNIVERSE-FIPS
055900                 MOVE WAG-EST-COUNT (WS-AGG-IDX)
056000                     TO WSC-EST-COUNT (WS-SCORE-COUNT)
056100         END-SEARCH
056200     END-IF.
056300     IF WSC-EST-COUNT (WS-SCORE-COUNT) > 0
056400         AND WSC-POPULATION (WS-SCORE-COUNT) > 0
056500         COMPUTE WSC-POP-PER-BIZ (WS-SCORE-COUNT) =
056600             WSC-POPULATION (WS-SCORE-COUNT) /
056700             WSC-EST-COUNT (WS-SCORE-COUNT)
056800         ADD 1 TO WS-RATIO-COUNT
056900     ELSE
057000         MOVE 0 TO WSC-POP-PER-BIZ (WS-SCORE-COUNT)
057100     END-IF.
057200*---------------------------------------------------------------*
057300 2230-ACCUMULATE-INCOME-BOUNDS.
057400*---------------------------------------------------------------*
057500*    RUNNING MIN/MAX OVER EVERY COUNTY WITH A NONZERO MEDIAN
057600*    INCOME -- COUNTIES WITH NO INCOME FIGURE ON FILE DO NOT
057700*    SKEW THE BOUNDS USED TO NORMALIZE EVERYONE ELSE.
057800     IF WSC-MEDIAN-INCOME (WS-SCORE-COUNT) > 0
057900         IF NOT WS-INCOME-FOUND
058000             MOVE WSC-MEDIAN-INCOME (WS-SCORE-COUNT)
058100                 TO WS-INCOME-MIN
058200             MOVE WSC-MEDIAN-INCOME (WS-SCORE-COUNT)
058300                 TO WS-INCOME-MAX
058400             SET WS-INCOME-FOUND TO TRUE
058500         ELSE
058600             IF WSC-MEDIAN-INCOME (WS-SCORE-COUNT) < WS-INCOME-MIN
058700                 MOVE WSC-MEDIAN-INCOME (WS-SCORE-COUNT)
058800                     TO WS-INCOME-MIN
058900             END-IF
059000             IF WSC-MEDIAN-INCOME (WS-SCORE-COUNT) > WS-INCOME-MAX
059100                 MOVE WSC-MEDIAN-INCOME (WS-SCORE-COUNT)
059200                     TO WS-INCOME-MAX
059300             END-IF
059400         END-IF
059500     END-IF.
059600*---------------------------------------------------------------*
059700 2240-ACCUMULATE-GROWTH-BOUNDS.
059800*---------------------------------------------------------------*
059900*    POPULATION GROWTH CAN BE NEGATIVE, UNLIKE INCOME, SO THIS
060000*    TRACKS BOUNDS OVER EVERY COUNTY REGARDLESS OF SIGN -- THERE
060100*    IS NO 'MISSING GROWTH FIGURE' CASE TO FILTER OUT.
060200     IF NOT WS-GROWTH-FOUND
060300         MOVE WSC-POP-GROWTH (WS-SCORE-COUNT) TO WS-GROWTH-MIN
060400         MOVE WSC-POP-GROWTH (WS-SCORE-COUNT) TO WS-GROWTH-MAX
060500         SET WS-GROWTH-FOUND TO TRUE
060600     ELSE
060700         IF WSC-POP-GROWTH (WS-SCORE-COUNT) < WS-GROWTH-MIN
060800             MOVE WSC-POP-GROWTH (WS-SCORE-COUNT) TO WS-GROWTH-MIN
060900         END-IF
061000         IF WSC-POP-GROWTH (WS-SCORE-COUNT) > WS-GROWTH-MAX
061100             MOVE WSC-POP-GROWTH (WS-SCORE-COUNT) TO WS-GROWTH-MAX
061200         END-IF
061300     END-IF.
061400*---------------------------------------------------------------*
061500 2300-FINALIZE-BOUNDS.
061600*---------------------------------------------------------------*
061700*    A FLAT INCOME OR GROWTH DISTRIBUTION (EVERY COUNTY TIED, OR
061800*    NO COUNTY EVER SET THE FOUND SWITCH) WOULD DIVIDE BY ZERO
061900*    IN 2510 BELOW -- FORCING THE DIVISOR TO 1 MAKES THE
062000*    NORMALIZED VALUE COME OUT ZERO INSTEAD OF ABENDING.
062100     IF NOT WS-INCOME-FOUND
062200         MOVE 0 TO WS-INCOME-MIN
062300         MOVE 1 TO WS-INCOME-MAX
062400     END-IF.
062500     IF WS-INCOME-MAX = WS-INCOME-MIN
062600         MOVE 1 TO WS-INCOME-DIVISOR
062700     ELSE
062800         COMPUTE WS-INCOME-DIVISOR = WS-INCOME-MAX - WS-INCOME-MIN
062900     END-IF.
063000     IF NOT WS-GROWTH-FOUND
063100         MOVE 0 TO WS-GROWTH-MIN
063200         MOVE 1 TO WS-GROWTH-MAX
063300     END-IF.
063400     IF WS-GROWTH-MAX = WS-GROWTH-MIN
063500         MOVE 1 TO WS-GROWTH-DIVISOR
063600     ELSE
063700         COMPUTE WS-GROWTH-DIVISOR = WS-GROWTH-MAX - WS-GROWTH-MIN
063800     END-IF.
063900*---------------------------------------------------------------*
064000 2400-COMPUTE-ZERO-EST-CAP.
064100*---------------------------------------------------------------*
064200*    A COUNTY WITH ZERO ESTABLISHMENTS ON RECORD WOULD OTHERWISE
064300*    SCORE A POPULATION-PER-BUSINESS RATIO OF ZERO, WHICH READS
064400*    AS THE BEST POSSIBLE OPPORTUNITY SCORE -- BACKWARDS FROM
064500*    WHAT IT ACTUALLY MEANS.  THE 95TH PERCENTILE OF REAL RATIOS
064600*    IS USED AS A CAP INSTEAD SO A ZERO-ESTABLISHMENT COUNTY
064700*    SCORES NEAR THE TOP OF THE RANGE WITHOUT DISTORTING IT.
064800     MOVE 1.0000 TO WS-ZERO-EST-CAP.
064900     IF WS-RATIO-COUNT > 0
065000         COMPUTE WS-TARGET-INDEX = WS-RATIO-COUNT * 0.95
065100         IF WS-TARGET-INDEX >= WS-RATIO-COUNT
065200             COMPUTE WS-TARGET-INDEX = WS-RATIO-COUNT - 1
065300         END-IF
065400         ADD 1 TO WS-TARGET-INDEX
065500         MOVE 0 TO WS-RETURN-INDEX
065600         SORT CAP-SORT-FILE
065700             ON ASCENDING KEY CP-RATIO
065800             INPUT PROCEDURE  IS 2410-RELEASE-RATIO-VALUES
065900             OUTPUT PROCEDURE IS 2420-PICK-CAP-VALUE
066000     END-IF.
066100*---------------------------------------------------------------*
066200 2410-RELEASE-RATIO-VALUES SECTION.
066300*---------------------------------------------------------------*
066400     PERFORM 2415-CHECK-RELEASE-ONE-RATIO
066500         VARYING WS-SCORE-IDX FROM 1 BY 1
066600         UNTIL WS-SCORE-IDX > WS-SCORE-COUNT.
066700 2410-DUMMY SECTION.
066800*---------------------------------------------------------------*
066900 2415-CHECK-RELEASE-ONE-RATIO.
067000*---------------------------------------------------------------*
067100*    ONLY COUNTIES WITH A REAL ESTABLISHMENT COUNT AND A REAL
067200*    POPULATION FIGURE CONTRIBUTE A RATIO TO THE SORT -- THE
067300*    SAME PAIR OF CONDITIONS 2220 USED TO COMPUTE THE RATIO IN
067400*    THE FIRST PLACE.
067500     IF WSC-EST-COUNT (WS-SCORE-IDX) > 0
067600         AND WSC-POPULATION (WS-SCORE-IDX) > 0
067700         MOVE WSC-POP-PER-BIZ (WS-SCORE-IDX) TO CP-RATIO
067800         RELEASE CP-SORT-RECORD
067900     END-IF.
068000*---------------------------------------------------------------*
068100 2420-PICK-CAP-VALUE SECTION.
068200*---------------------------------------------------------------*
068300     PERFORM 2425-RETURN-ONE-RATIO.
068400     PERFORM 2430-PROCESS-ONE-RETURNED-RATIO
068500         UNTIL WS-NO-MORE-AGG.
068600 2420-DUMMY SECTION.
068700*---------------------------------------------------------------*
068800 2425-RETURN-ONE-RATIO.
068900*---------------------------------------------------------------*
069000*    RATIOS COME BACK OUT OF THE SORT IN ASCENDING ORDER --
069100*    WS-TARGET-INDEX WAS COMPUTED BEFORE THE SORT RAN SO 2430
069200*    KNOWS EXACTLY WHICH RETURNED RATIO IS THE 95TH PERCENTILE.
069300     RETURN CAP-SORT-FILE
069400         AT END SET WS-NO-MORE-AGG TO TRUE
069500     END-RETURN.
069600*---------------------------------------------------------------*
069700 2430-PROCESS-ONE-RETURNED-RATIO.
069800*---------------------------------------------------------------*
069900*    COUNTS RETURNED RATIOS UNTIL THE TARGET POSITION IS
070000*    REACHED, THEN CAPTURES THAT ONE VALUE AS THE CAP -- EVERY
070100*    RATIO AFTER IT IS STILL RETURNED AND DISCARDED SO THE SORT
070200*    FILE CLOSES OUT CLEANLY.
070300     ADD 1 TO WS-RETURN-INDEX.
070400     IF WS-RETURN-INDEX = WS-TARGET-INDEX
070500         MOVE CP-RATIO TO WS-ZERO-EST-CAP
070600     END-IF.
070700     PERFORM 2425-RETURN-ONE-RATIO.
070800*---------------------------------------------------------------*
070900 2500-COMPUTE-RAW-SCORES.
071000*---------------------------------------------------------------*
071100*    RAW SCORES ARE UNBOUNDED PRODUCTS OF POP-PER-BIZ AND THE
071200*    TWO WEIGHT FACTORS -- THEY ONLY BECOME THE 0-100
071300*    OPPORTUNITY SCORE AFTER 3010 NORMALIZES AGAINST THE MIN/
071400*    MAX CAPTURED HERE.
071500     SET WS-RAW-FOUND-SW TO 'N'.
071600     PERFORM 2510-COMPUTE-ONE-RAW-SCORE
071700         VARYING WS-SCORE-IDX FROM 1 BY 1
071800         UNTIL WS-SCORE-IDX > WS-SCORE-COUNT.
071900*---------------------------------------------------------------*
072000 2510-COMPUTE-ONE-RAW-SCORE.                                      CO-178
072100*---------------------------------------------------------------*
072200*    IN THE ESTABLISHMENT-ONLY FALLBACK THERE IS NO POPULATION    CO-321
072300*    FIGURE TO QUALIFY ON, SO HAVING AT LEAST ONE ESTABLISHMENT   CO-321
072400*    ON RECORD IS WHAT QUALIFIES THE COUNTY INSTEAD.              CO-321
072500     IF WS-DEMO-FALLBACK                                          CO-321
072600         IF WSC-EST-COUNT (WS-SCORE-IDX) > 0                      CO-321
072700             SET WSC-QUALIFIES (WS-SCORE-IDX) TO TRUE             CO-321
072800         END-IF                                                   CO-321
072900     ELSE                                                         CO-321
073000         IF WSC-POPULATION (WS-SCORE-IDX) > 0                       CO-178
073100             SET WSC-QUALIFIES (WS-SCORE-IDX) TO TRUE               CO-178
073200     END-IF.                                                      CO-321
073300     IF WSC-QUALIFIES (WS-SCORE-IDX)                               CO-321
073400         IF WSC-EST-COUNT (WS-SCORE-IDX) = 0                      CO-178
073500             MOVE WS-ZERO-EST-CAP                                 CO-178  
073600                 TO WSC-POP-PER-BIZ (WS-SCORE-IDX)                CO-178  
073700         END-IF                                                   CO-178  
073800         IF WSC-MEDIAN-INCOME (WS-SCORE-IDX) > 0                  CO-178  
073900             COMPUTE WS-NORM-INCOME =                             CO-178  
074000                 (WSC-MEDIAN-INCOME (WS-SCORE-IDX)                CO-178  
074100                     - WS-INCOME-MIN)                             CO-178  
074200                     / WS-INCOME-DIVISOR                          CO-178  
074300         ELSE                                                     CO-178  
074400             MOVE 0 TO WS-NORM-INCOME                             CO-178  
074500         END-IF                                                   CO-178  
074600         COMPUTE WS-NORM-GROWTH =                                 CO-178  
074700             (WSC-POP-GROWTH (WS-SCORE-IDX) - WS-GROWTH-MIN)      CO-178  
074800                 / WS-GROWTH-DIVISOR                              CO-178  
074900         COMPUTE WS-INCOME-WEIGHT = 1.0 + (0.3 * WS-NORM-INCOME)  CO-178  
075000         COMPUTE WS-GROWTH-WEIGHT = 1.0 + (0.2 * WS-NORM-GROWTH)  CO-178  
075100         COMPUTE WSC-RAW-SCORE (WS-SCORE-IDX) =                   CO-178  
075200             WSC-POP-PER-BIZ (WS-SCORE-IDX) * WS-INCOME-WEIGHT    CO-178  
075300                 * WS-GROWTH-WEIGHT                               CO-178  
075400         IF NOT WS-RAW-FOUND                                      CO-178  
075500             MOVE WSC-RAW-SCORE (WS-SCORE-IDX) TO WS-RAW-MIN      CO-178  
075600             MOVE WSC-RAW-SCORE (WS-SCORE-IDX) TO WS-RAW-MAX      CO-178  
075700             SET WS-RAW-FOUND TO TRUE                             CO-178  
075800         ELSE                                                     CO-178  
075900             IF WSC-RAW-SCORE (WS-SCORE-IDX) < WS-RAW-MIN         CO-178  
076000                 MOVE WSC-RAW-SCORE (WS-SCORE-IDX) TO WS-RAW-MIN  CO-178  
076100             END-IF                                               CO-178  
076200             IF WSC-RAW-SCORE (WS-SCORE-IDX) > WS-RAW-MAX         CO-178  
076300                 MOVE WSC-RAW-SCORE (WS-SCORE-IDX) TO WS-RAW-MAX  CO-178  
076400             END-IF                                               CO-178  
076500         END-IF                                                   CO-178  
076600     END-IF.                                                      CO-178  
076700*---------------------------------------------------------------*
076800 3000-NORMALIZE-AND-WRITE.
076900*---------------------------------------------------------------*
077000*    IR-LIST-SCORED-CNT IS RESET TO ZERO HERE, NOT IN 2100 --
077100*    3500 BELOW STILL NEEDS TO SEE THIS INDUSTRY'S PRIOR-PASS
077200*    VALUE UNTOUCHED UNTIL THE NEW COUNT IS BUILT.
077300     MOVE 0 TO IR-LIST-SCORED-CNT (IR-LIST-IDX).
077400     PERFORM 3010-NORMALIZE-ONE-COUNTY
077500         VARYING WS-SCORE-IDX FROM 1 BY 1
077600         UNTIL WS-SCORE-IDX > WS-SCORE-COUNT.
077700*---------------------------------------------------------------*
077800 3010-NORMALIZE-ONE-COUNTY.
077900*---------------------------------------------------------------*
078000*    A TIED RAW-SCORE RANGE (EVERY QUALIFYING COUNTY IN THIS
078100*    INDUSTRY CAME OUT IDENTICAL -- THE NORMAL CASE UNDER THE
078200*    CO-321 FALLBACK, WHERE POP-PER-BIZ IS ZERO FOR EVERY
078300*    COUNTY) IS GIVEN A FLAT SCORE OF 50 RATHER THAN DIVIDING
078400*    BY A ZERO RANGE.
078500     IF WSC-QUALIFIES (WS-SCORE-IDX)
078600         IF WS-RAW-MAX = WS-RAW-MIN
078700             MOVE 50 TO WSC-FINAL-SCORE (WS-SCORE-IDX)
078800         ELSE
078900             COMPUTE WSC-FINAL-SCORE (WS-SCORE-IDX) ROUNDED =
079000                 (WSC-RAW-SCORE (WS-SCORE-IDX) - WS-RAW-MIN)
079100                     / (WS-RAW-MAX - WS-RAW-MIN) * 100
079200         END-IF
079300         MOVE SPACE                  TO CS-OUT-RECORD
079400         MOVE IR-LIST-IND-ID (IR-LIST-IDX) TO CS-IND-ID
079500         MOVE WSC-FIPS       (WS-SCORE-IDX) TO CS-FIPS
079600         MOVE WSC-NAME       (WS-SCORE-IDX) TO CS-NAME
079700         MOVE WSC-STATE      (WS-SCORE-IDX) TO CS-STATE
079800         MOVE WSC-FINAL-SCORE (WS-SCORE-IDX) TO CS-SCORE
079900         IF WSC-FINAL-SCORE (WS-SCORE-IDX) >= 75                    CO-319
080000             SET CS-HIGH-OPPORTUNITY TO TRUE                        CO-319
080100         ELSE                                                       CO-319
080200             SET CS-STANDARD-OPPORTUNITY TO TRUE                    CO-319
080300         END-IF                                                     CO-319
080400         MOVE WSC-EST-COUNT   (WS-SCORE-IDX) TO CS-EST-COUNT
080500         COMPUTE CS-POP-PER-BIZ ROUNDED =
080600             WSC-POP-PER-BIZ (WS-SCORE-IDX)
080700         ACCEPT CS-RUN-DATE FROM DATE                               CO-319
080800         WRITE CS-OUT-RECORD
080900         ADD 1 TO IR-LIST-SCORED-CNT (IR-LIST-IDX)
081000         ADD 1 TO WS-COUNTIES-SCORED
081100     END-IF.
081200*---------------------------------------------------------------*
081300 3500-ACCUMULATE-INDUSTRY-TOTALS.                                 CO-318  
081400*---------------------------------------------------------------*
081500     IF IR-LIST-SCORED-CNT (IR-LIST-IDX) > 0                      CO-318  
081600         ADD 1 TO WS-BATCHES-WRITTEN                              CO-318  
081700         DISPLAY 'INDUSTRY ' IR-LIST-IND-ID (IR-LIST-IDX)         CO-318  
081800             ' COUNTIES SCORED ' IR-LIST-SCORED-CNT (IR-LIST-IDX) CO-318  
081900     ELSE                                                         CO-318  
082000         DISPLAY 'INDUSTRY ' IR-LIST-IND-ID (IR-LIST-IDX)         CO-318  
082100             ' -- NO QUALIFYING COUNTY, SKIPPED'                  CO-318  
082200     END-IF.                                                      CO-318  
082300*---------------------------------------------------------------*
082400 6000-DISPLAY-GRAND-TOTAL.
082500*---------------------------------------------------------------*
082600*    THESE TWO FIGURES ARE THE ONLY CONTROL TOTALS THAT SPAN
082700*    EVERY INDUSTRY -- THE PER-INDUSTRY DETAIL WAS ALREADY
082800*    DISPLAYED AS EACH INDUSTRY FINISHED IN 3500.
082900     DISPLAY 'SCOREENG  -- CONTROL TOTALS FOLLOW'.
083000     DISPLAY 'TOTAL COUNTIES SCORED   ' WS-COUNTIES-SCORED.
083100     DISPLAY 'INDUSTRY BATCHES WRITTEN ' WS-BATCHES-WRITTEN.
